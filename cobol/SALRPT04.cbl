000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.             SALRPT04.
000120       AUTHOR.                 C A ALDERWOOD.
000130       INSTALLATION.           MERIDIAN DISTRIBUTING CO - DATA PROC.
000140       DATE-WRITTEN.           MARCH 20 1987.
000150       DATE-COMPILED.
000160       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  S A L E S   A N A L Y S I S   S Y S T E M  -  S A L R P T 0 4 *
000200*  THIS PROGRAM IS JOB STEP 4, THE LAST STEP, OF THE SALES       *
000210*  ANALYSIS SYSTEM.  IT READS THE SALAGG WORK FILE BUILT BY      *
000220*  SALENR02 AND SALANL03 AND PRINTS THE EIGHT SECTION SALES      *
000230*  REPORT.  THE WORK FILE CARRIES SEVERAL RECORD TYPES, SO THIS  *
000240*  PROGRAM SORTS THEM INTO WORKING STORAGE BUCKETS ON THE FIRST  *
000250*  PASS AND THEN PRINTS EACH REPORT SECTION IN A SECOND PASS SO  *
000260*  THE SECTIONS COME OUT IN THE FIXED ORDER MANAGEMENT WANTS      *
000270*  REGARDLESS OF THE ORDER THE WORK FILE RECORDS ARRIVE IN.       *
000280*****************************************************************
000290*                    C H A N G E   L O G
000300*
000310*  DATE      BY    REQUEST   DESCRIPTION
000320*  --------  ----  --------  ------------------------------------
000330*  03/20/87  CAA   D-1143    ORIGINAL CODING AND UNIT TEST.
000340*  03/20/87  CAA   D-1143    FOLLOWED SHOP CONVENTION OF A SEPARATE
000350*                            HEADING PARAGRAPH FOR THE BANNER.
000360*  07/11/88  TLH   D-1322    WIDENED REGION NAME COLUMN TO MATCH
000370*                            NEW TERRITORY NAMES UP TO 10 CHARS.
000380*  02/19/89  TLH   D-1357    TOP 5 PRODUCTS SECTION GIVEN ITS OWN
000390*                            DETAIL LINE SIZED TO THE 30 CHAR CATALOG
000400*                            TITLE - SHARED 20 CHAR COLUMN LAYOUT WAS
000410*                            CUTTING OFF LONGER PRODUCT NAMES.  ALSO
000420*                            ADDED LINAGE/FOOTING TO PRTOUT TO MATCH
000430*                            THE REST OF THE SHOP'S PRINT FILES.
000440*  02/25/89  TLH   D-1360    RECODED THE PERFORMANCE AND ENRICHMENT
000450*                            SECTIONS TO THE SHOP'S NUMBERED
000460*                            PARAGRAPH / GO TO EXIT STYLE TO MATCH
000470*                            CBLANL05 AND OUR OWN SALVAL01.
000480*  03/02/89  TLH   D-1366    REGION, TOP 5 CUSTOMERS AND DAILY TREND
000490*                            SECTIONS WERE SHARING ONE GENERIC 4X20
000500*                            DETAIL LINE THAT DID NOT MATCH ANY OF
000510*                            THEIR OWN COLUMN WIDTHS - EACH SECTION
000520*                            NOW HAS ITS OWN DETAIL LINE SIZED TO ITS
000530*                            PRINTED COLUMNS, THE SAME AS TOP 5
000540*                            PRODUCTS WAS FIXED IN D-1357.
000550*  12/02/89  TLH   D-1397    LOW PERFORMER SECTION NOW PRINTS
000560*                            "NO LOW PERFORMING PRODUCTS." WHEN THE
000570*                            LIST IS EMPTY INSTEAD OF A BLANK BODY.
000580*  09/14/93  RWP   D-1505    REPORT NOW PAGES ON C01 BETWEEN
000590*                            SECTIONS 6 AND 7 - SECTION 6 WAS
000600*                            RUNNING OFF THE BOTTOM OF THE FORM.
000610*  03/02/95  RWP   D-1552    DAILY TREND SECTION PICKS UP THE NEW
000620*                            UNIQUE CUSTOMERS COLUMN FROM SALANL03.
000630*  01/06/98  JMP   Y2K-0042  YEAR 2000 REMEDIATION - REPORT HEADING
000640*                            DATE-TIME STAMP NOW USES A FOUR DIGIT
000650*                            YEAR BUILT FROM THE CENTURY WINDOW.
000660*  11/30/99  JMP   Y2K-0042  Y2K FINAL SIGN-OFF.
000670*  07/19/02  DNK   D-1691    ENRICHMENT SUMMARY SECTION CORRECTED
000680*                            TO LIST PRODUCT IDS WHERE THE MATCH
000690*                            FLAG IS FALSE - PRIOR RELEASE LISTED
000700*                            THE MATCHED ONES BY MISTAKE.
000710*  05/11/07  DNK   D-1748    CURRENCY EDIT CHANGED FROM THE RUPEE
000720*                            SYMBOL TO A PLAIN NUMERIC PICTURE - OLD
000730*                            PRINT TRAIN COULD NOT FORM THE SYMBOL.
000740*****************************************************************
000750*
000760       ENVIRONMENT DIVISION.
000770       CONFIGURATION SECTION.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM
000800           CLASS NUMERIC-CLASS IS "0123456789".
000810*
000820       INPUT-OUTPUT SECTION.
000830       FILE-CONTROL.
000840*
000850           SELECT AGG-IN
000860               ASSIGN TO SALAGG
000870               ORGANIZATION IS LINE SEQUENTIAL.
000880*
000890           SELECT PRTOUT
000900               ASSIGN TO SALRPT
000910               ORGANIZATION IS LINE SEQUENTIAL.
000920*
000930       DATA DIVISION.
000940       FILE SECTION.
000950*
000960       FD  AGG-IN
000970           LABEL RECORD IS OMITTED
000980           RECORD CONTAINS 150 CHARACTERS
000990           DATA RECORD IS AGG-REC.
001000*
001010       01  AGG-REC.
001020           05  AGG-REC-TYPE            PIC X.
001030               88  AGG-REGION                 VALUE 'R'.
001040               88  AGG-TOP-PRODUCT            VALUE 'P'.
001050               88  AGG-TOP-CUSTOMER           VALUE 'C'.
001060               88  AGG-DAILY-TREND            VALUE 'D'.
001070               88  AGG-LOW-PERFORMER          VALUE 'L'.
001080               88  AGG-GRAND-TOTAL            VALUE 'G'.
001090               88  AGG-PEAK-DAY               VALUE 'K'.
001100               88  AGG-ENRICH-SUMM            VALUE 'E'.
001110               88  AGG-UNMATCHED              VALUE 'X'.
001120           05  AGG-REGION-DATA.
001130               10  AGG-R-NAME              PIC X(10).
001140               10  AGG-R-SALES             PIC S9(9)V99   COMP-3.
001150               10  AGG-R-PCT               PIC 9(3)V99    COMP-3.
001160               10  AGG-R-TRANS-CTR         PIC 9(7)       COMP-3.
001170               10  FILLER                  PIC X(30)      VALUE SPACES.
001180           05  AGG-PRODUCT-DATA REDEFINES AGG-REGION-DATA.
001190               10  AGG-P-NAME              PIC X(30).
001200               10  AGG-P-QTY               PIC 9(7)       COMP-3.
001210               10  AGG-P-REVENUE           PIC S9(9)V99   COMP-3.
001220           05  AGG-CUSTOMER-DATA REDEFINES AGG-REGION-DATA.
001230               10  AGG-C-CUST-ID           PIC X(6).
001240               10  AGG-C-SPENT             PIC S9(9)V99   COMP-3.
001250               10  AGG-C-ORDER-CTR         PIC 9(7)       COMP-3.
001260               10  AGG-C-AVG-ORDER         PIC S9(7)V99   COMP-3.
001270               10  FILLER                  PIC X(24)      VALUE SPACES.
001280           05  AGG-DATE-DATA REDEFINES AGG-REGION-DATA.
001290               10  AGG-D-DATE              PIC X(10).
001300               10  AGG-D-REVENUE           PIC S9(9)V99   COMP-3.
001310               10  AGG-D-TRANS-CTR         PIC 9(7)       COMP-3.
001320               10  AGG-D-CUST-CTR          PIC 9(5)       COMP-3.
001330               10  FILLER                  PIC X(19)      VALUE SPACES.
001340           05  AGG-GRAND-DATA REDEFINES AGG-REGION-DATA.
001350               10  AGG-G-REVENUE           PIC S9(11)V99  COMP-3.
001360               10  AGG-G-TRANS-CTR         PIC 9(9)       COMP-3.
001370               10  AGG-G-AVG-ORDER         PIC S9(9)V99   COMP-3.
001380               10  AGG-G-DATE-MIN          PIC X(10).
001390               10  AGG-G-DATE-MAX          PIC X(10).
001400               10  FILLER                  PIC X(11)      VALUE SPACES.
001410           05  AGG-ENRICH-DATA REDEFINES AGG-REGION-DATA.
001420               10  AGG-E-TOTAL-ENRICHED    PIC 9(7)       COMP-3.
001430               10  AGG-E-MATCHED-CTR       PIC 9(7)       COMP-3.
001440               10  AGG-E-SUCCESS-PCT       PIC 9(3)V99    COMP-3.
001450               10  FILLER                  PIC X(50)      VALUE SPACES.
001460           05  AGG-UNMATCH-DATA REDEFINES AGG-REGION-DATA.
001470               10  AGG-X-PRODUCT-ID        PIC X(6).
001480               10  FILLER                  PIC X(56)      VALUE SPACES.
001490           05  FILLER                  PIC X(99)          VALUE SPACES.
001500*
001510       FD  PRTOUT
001520           LABEL RECORD IS OMITTED
001530           RECORD CONTAINS 100 CHARACTERS
001540           LINAGE IS 60 WITH FOOTING AT 55
001550           DATA RECORD IS PRTLINE.
001560*
001570       01  PRTLINE                     PIC X(100).
001580*
001590       WORKING-STORAGE SECTION.
001600*
001610       01  WORK-AREA.
001620           05  MORE-RECS               PIC XXX             VALUE 'YES'.
001630           05  WS-SUB-1                PIC 9(4)     COMP   VALUE ZERO.
001640           05  WS-SUB-2                PIC 9(4)     COMP   VALUE ZERO.
001650           05  FILLER                  PIC X(5)            VALUE SPACES.
001660*
001670       01  SYS-DATE.
001680           05  S-TODAY-RAW             PIC 9(6)            VALUE ZERO.
001690           05  S-TODAY-R REDEFINES S-TODAY-RAW.
001700               10  S-YEAR-2            PIC 99.
001710               10  S-MONTH             PIC 99.
001720               10  S-DAY               PIC 99.
001730           05  S-TIME-RAW              PIC 9(8)            VALUE ZERO.
001740           05  S-TIME-R REDEFINES S-TIME-RAW.
001750               10  S-HOUR              PIC 99.
001760               10  S-MINUTE            PIC 99.
001770               10  S-SECOND            PIC 99.
001780               10  S-HUNDREDTH         PIC 99.
001790           05  S-CENTURY               PIC 99             VALUE ZERO.
001800           05  S-FULL-YEAR             PIC 9(4)           VALUE ZERO.
001810*
001820       01  RPT-REGION-TABLE.
001830           05  RPT-REG-ENTRY   OCCURS 25 TIMES
001840                                INDEXED BY RPR-IDX.
001850               10  RR-NAME                 PIC X(10)       VALUE SPACES.
001860               10  RR-SALES                PIC S9(9)V99    VALUE ZERO.
001870               10  RR-PCT                  PIC 9(3)V99     VALUE ZERO.
001880               10  RR-TRANS-CTR            PIC 9(7) COMP   VALUE ZERO.
001890       77  WS-REGION-COUNT                 PIC 9(4) COMP   VALUE ZERO.
001900*
001910       01  RPT-PRODUCT-TABLE.
001920           05  RPT-PRD-ENTRY   OCCURS 5 TIMES
001930                                INDEXED BY RPP-IDX.
001940               10  RP-NAME                 PIC X(30)       VALUE SPACES.
001950               10  RP-QTY                  PIC 9(7) COMP   VALUE ZERO.
001960               10  RP-REVENUE              PIC S9(9)V99    VALUE ZERO.
001970       77  WS-PRODUCT-COUNT                PIC 9(4) COMP   VALUE ZERO.
001980*
001990       01  RPT-CUSTOMER-TABLE.
002000           05  RPT-CUS-ENTRY   OCCURS 5 TIMES
002010                                INDEXED BY RPC-IDX.
002020               10  RC-CUST-ID              PIC X(6)        VALUE SPACES.
002030               10  RC-SPENT                PIC S9(9)V99    VALUE ZERO.
002040               10  RC-ORDER-CTR            PIC 9(7) COMP   VALUE ZERO.
002050       77  WS-CUSTOMER-COUNT                PIC 9(4) COMP  VALUE ZERO.
002060*
002070       01  RPT-DATE-TABLE.
002080           05  RPT-DATE-ENTRY  OCCURS 400 TIMES
002090                                INDEXED BY RPD-IDX.
002100               10  RD-DATE                 PIC X(10)       VALUE SPACES.
002110               10  RD-REVENUE              PIC S9(9)V99    VALUE ZERO.
002120               10  RD-TRANS-CTR            PIC 9(7) COMP   VALUE ZERO.
002130               10  RD-CUST-CTR             PIC 9(5) COMP   VALUE ZERO.
002140       77  WS-DATE-COUNT                    PIC 9(4) COMP  VALUE ZERO.
002150*
002160       01  RPT-LOW-TABLE.
002170           05  RPT-LOW-ENTRY   OCCURS 300 TIMES
002180                                INDEXED BY RPL-IDX.
002190               10  RL-NAME                 PIC X(30)       VALUE SPACES.
002200               10  RL-QTY                  PIC 9(7) COMP   VALUE ZERO.
002210               10  RL-REVENUE              PIC S9(9)V99    VALUE ZERO.
002220       77  WS-LOW-COUNT                     PIC 9(4) COMP  VALUE ZERO.
002230*
002240       01  RPT-UNMATCH-TABLE.
002250           05  RPT-UNMATCH-ENTRY  OCCURS 2000 TIMES
002260                                INDEXED BY RPU-IDX
002270                                PIC X(6).
002280       77  WS-UNMATCH-COUNT                 PIC 9(4) COMP  VALUE ZERO.
002290*
002300       01  RPT-GRAND-TOTALS.
002310           05  GT-REVENUE              PIC S9(11)V99       VALUE ZERO.
002320           05  GT-TRANS-CTR            PIC 9(9)     COMP   VALUE ZERO.
002330           05  GT-AVG-ORDER            PIC S9(9)V99        VALUE ZERO.
002340           05  GT-DATE-MIN             PIC X(10)           VALUE SPACES.
002350           05  GT-DATE-MAX             PIC X(10)           VALUE SPACES.
002360*
002370       01  RPT-PEAK-DAY.
002380           05  PK-DATE                 PIC X(10)           VALUE SPACES.
002390           05  PK-REVENUE              PIC S9(9)V99        VALUE ZERO.
002400           05  PK-TRANS-CTR            PIC 9(7)     COMP   VALUE ZERO.
002410*
002420       01  RPT-ENRICH-SUMM.
002430           05  ES-TOTAL-ENRICHED       PIC 9(7)     COMP   VALUE ZERO.
002440           05  ES-MATCHED-CTR          PIC 9(7)     COMP   VALUE ZERO.
002450           05  ES-SUCCESS-PCT          PIC 9(3)V99         VALUE ZERO.
002460*
002470       01  WS-EDIT-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99.
002480       01  WS-EDIT-AMOUNT-LG           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
002490       01  WS-EDIT-PCT                 PIC ZZ9.99.
002500       01  WS-EDIT-CTR                 PIC ZZZ,ZZ9.
002510       01  WS-EDIT-RANK                PIC Z9.
002520*
002530       01  HEAD-LINE-1.
002540           05  FILLER                  PIC X(44)
002550               VALUE '============================================'.
002560           05  FILLER                  PIC X(56)   VALUE SPACES.
002570*
002580       01  HEAD-LINE-2.
002590           05  FILLER                  PIC X(23)   VALUE SPACES.
002600           05  FILLER                  PIC X(23)
002610               VALUE 'SALES ANALYTICS REPORT'.
002620           05  FILLER                  PIC X(54)   VALUE SPACES.
002630*
002640       01  HEAD-LINE-3.
002650           05  FILLER                  PIC X(17)
002660               VALUE 'GENERATED: '.
002670           05  HL3-DATE                PIC X(10)   VALUE SPACES.
002680           05  FILLER                  PIC X       VALUE SPACES.
002690           05  HL3-TIME                PIC X(8)    VALUE SPACES.
002700           05  FILLER                  PIC X(64)   VALUE SPACES.
002710*
002720       01  HEAD-LINE-4.
002730           05  FILLER                  PIC X(19)
002740               VALUE 'RECORDS PROCESSED: '.
002750           05  HL4-CTR                 PIC ZZZ,ZZ9.
002760           05  FILLER                  PIC X(72)   VALUE SPACES.
002770*
002780       01  SECTION-TITLE-LINE.
002790           05  ST-TITLE                PIC X(50)   VALUE SPACES.
002800           05  FILLER                  PIC X(50)   VALUE SPACES.
002810*
002820       01  SECTION-RULE-LINE.
002830           05  FILLER                  PIC X(44)
002840               VALUE '--------------------------------------------'.
002850           05  FILLER                  PIC X(56)   VALUE SPACES.
002860*
002870*          02/19/89 TLH D-1357 - PRODUCT NAME RUNS TO 30 CHARS ON THE
002880*          CATALOG, NOT 20 LIKE THE OTHER SECTION COLUMNS - TOP 5
002890*          PRODUCTS GETS ITS OWN DETAIL LINE SIZED TO THE WIDER NAME
002900*          SO THE REPORT STOPS TRUNCATING IT.
002910       01  DETAIL-LINE-PROD.
002920           05  DLP-RANK                PIC X(5)    VALUE SPACES.
002930           05  DLP-NAME                PIC X(30)   VALUE SPACES.
002940           05  DLP-QTY                 PIC X(15)   VALUE SPACES.
002950           05  DLP-REVENUE             PIC X(15)   VALUE SPACES.
002960           05  FILLER                  PIC X(35)   VALUE SPACES.
002970*
002980*          03/02/89 TLH D-1366 - THE ONE SHARED 20-CHAR-A-COLUMN
002990*          DETAIL-LINE WAS NEVER SIZED TO THE REPORT'S OWN COLUMN
003000*          TABLE - GAVE THE REGION, CUSTOMER AND DAILY-TREND
003010*          SECTIONS THEIR OWN DETAIL LINES TOO, SIZED EXACTLY TO
003020*          THEIR PRINTED COLUMN WIDTHS, THE SAME WAY TOP 5 PRODUCTS
003030*          WAS FIXED ABOVE.
003040       01  DETAIL-LINE-REGN.
003050           05  DLR-REGION              PIC X(20)   VALUE SPACES.
003060           05  DLR-SALES               PIC X(20)   VALUE SPACES.
003070           05  DLR-PCT                 PIC X(15)   VALUE SPACES.
003080           05  DLR-TRANS               PIC X(15)   VALUE SPACES.
003090           05  FILLER                  PIC X(30)   VALUE SPACES.
003100*
003110       01  DETAIL-LINE-CUST.
003120           05  DLC-RANK                PIC X(5)    VALUE SPACES.
003130           05  DLC-CUST-ID             PIC X(20)   VALUE SPACES.
003140           05  DLC-SPENT               PIC X(20)   VALUE SPACES.
003150           05  DLC-ORDERS              PIC X(15)   VALUE SPACES.
003160           05  FILLER                  PIC X(40)   VALUE SPACES.
003170*
003180       01  DETAIL-LINE-DAY.
003190           05  DLD-DATE                PIC X(15)   VALUE SPACES.
003200           05  DLD-REVENUE             PIC X(20)   VALUE SPACES.
003210           05  DLD-TRANS               PIC X(15)   VALUE SPACES.
003220           05  DLD-CUSTOMERS           PIC X(20)   VALUE SPACES.
003230           05  FILLER                  PIC X(30)   VALUE SPACES.
003240*
003250       01  WS-MSG-LINE.
003260           05  WM-TEXT                 PIC X(80)   VALUE SPACES.
003270           05  FILLER                  PIC X(20)   VALUE SPACES.
003280*
003290       PROCEDURE DIVISION.
003300*
003310       0000-SALRPT04.
003320*
003330           PERFORM 1000-INIT.
003340           PERFORM 2000-LOAD-AGGREGATES UNTIL MORE-RECS = 'NO'.
003350           PERFORM 9900-HEADING.
003360           PERFORM 2100-GRAND-TOTAL-SECTION.
003370           PERFORM 2200-REGION-SECTION.
003380           PERFORM 2300-TOP-PRODUCT-SECTION.
003390           PERFORM 2400-TOP-CUSTOMER-SECTION.
003400           PERFORM 2500-DAILY-TREND-SECTION.
003410           PERFORM 2600-PERFORMANCE-SECTION THRU 2600-EXIT.
003420           PERFORM 2700-ENRICHMENT-SECTION THRU 2700-EXIT.
003430           PERFORM 3000-CLOSING.
003440           STOP RUN.
003450*
003460       1000-INIT.
003470*
003480           OPEN INPUT AGG-IN.
003490           OPEN OUTPUT PRTOUT.
003500           ACCEPT S-TODAY-RAW FROM DATE.
003510           ACCEPT S-TIME-RAW FROM TIME.
003520           PERFORM 1050-CENTURY-WINDOW.
003530           PERFORM 9000-READ.
003540*
003550       1050-CENTURY-WINDOW.
003560*
003570*          Y2K REMEDIATION - SEE CHANGE LOG 01/06/98.  NO INTRINSIC
003580*          FUNCTION IS USED; THE WINDOW IS DECIDED BY COMPARING THE
003590*          TWO DIGIT YEAR TO A FIXED PIVOT OF 50.
003600           IF S-YEAR-2 < 50
003610               MOVE 20 TO S-CENTURY
003620           ELSE
003630               MOVE 19 TO S-CENTURY
003640           END-IF.
003650           COMPUTE S-FULL-YEAR = (S-CENTURY * 100) + S-YEAR-2.
003660*
003670       2000-LOAD-AGGREGATES.
003680*
003690           EVALUATE TRUE
003700               WHEN AGG-REGION
003710                   PERFORM 2010-LOAD-REGION
003720               WHEN AGG-TOP-PRODUCT
003730                   PERFORM 2020-LOAD-PRODUCT
003740               WHEN AGG-TOP-CUSTOMER
003750                   PERFORM 2030-LOAD-CUSTOMER
003760               WHEN AGG-DAILY-TREND
003770                   PERFORM 2040-LOAD-DATE
003780               WHEN AGG-LOW-PERFORMER
003790                   PERFORM 2050-LOAD-LOW
003800               WHEN AGG-GRAND-TOTAL
003810                   PERFORM 2060-LOAD-GRAND
003820               WHEN AGG-PEAK-DAY
003830                   PERFORM 2070-LOAD-PEAK
003840               WHEN AGG-ENRICH-SUMM
003850                   PERFORM 2080-LOAD-ENRICH
003860               WHEN AGG-UNMATCHED
003870                   PERFORM 2090-LOAD-UNMATCHED
003880               WHEN OTHER
003890                   CONTINUE
003900           END-EVALUATE.
003910           PERFORM 9000-READ.
003920*
003930       2010-LOAD-REGION.
003940*
003950           ADD 1 TO WS-REGION-COUNT.
003960           SET RPR-IDX TO WS-REGION-COUNT.
003970           MOVE AGG-R-NAME      TO RR-NAME (RPR-IDX).
003980           MOVE AGG-R-SALES     TO RR-SALES (RPR-IDX).
003990           MOVE AGG-R-PCT       TO RR-PCT (RPR-IDX).
004000           MOVE AGG-R-TRANS-CTR TO RR-TRANS-CTR (RPR-IDX).
004010*
004020       2020-LOAD-PRODUCT.
004030*
004040           ADD 1 TO WS-PRODUCT-COUNT.
004050           SET RPP-IDX TO WS-PRODUCT-COUNT.
004060           MOVE AGG-P-NAME     TO RP-NAME (RPP-IDX).
004070           MOVE AGG-P-QTY      TO RP-QTY (RPP-IDX).
004080           MOVE AGG-P-REVENUE  TO RP-REVENUE (RPP-IDX).
004090*
004100       2030-LOAD-CUSTOMER.
004110*
004120           ADD 1 TO WS-CUSTOMER-COUNT.
004130           SET RPC-IDX TO WS-CUSTOMER-COUNT.
004140           MOVE AGG-C-CUST-ID    TO RC-CUST-ID (RPC-IDX).
004150           MOVE AGG-C-SPENT      TO RC-SPENT (RPC-IDX).
004160           MOVE AGG-C-ORDER-CTR  TO RC-ORDER-CTR (RPC-IDX).
004170*
004180       2040-LOAD-DATE.
004190*
004200           ADD 1 TO WS-DATE-COUNT.
004210           SET RPD-IDX TO WS-DATE-COUNT.
004220           MOVE AGG-D-DATE       TO RD-DATE (RPD-IDX).
004230           MOVE AGG-D-REVENUE    TO RD-REVENUE (RPD-IDX).
004240           MOVE AGG-D-TRANS-CTR  TO RD-TRANS-CTR (RPD-IDX).
004250           MOVE AGG-D-CUST-CTR   TO RD-CUST-CTR (RPD-IDX).
004260*
004270       2050-LOAD-LOW.
004280*
004290           ADD 1 TO WS-LOW-COUNT.
004300           SET RPL-IDX TO WS-LOW-COUNT.
004310           MOVE AGG-P-NAME     TO RL-NAME (RPL-IDX).
004320           MOVE AGG-P-QTY      TO RL-QTY (RPL-IDX).
004330           MOVE AGG-P-REVENUE  TO RL-REVENUE (RPL-IDX).
004340*
004350       2060-LOAD-GRAND.
004360*
004370           MOVE AGG-G-REVENUE    TO GT-REVENUE.
004380           MOVE AGG-G-TRANS-CTR  TO GT-TRANS-CTR.
004390           MOVE AGG-G-AVG-ORDER  TO GT-AVG-ORDER.
004400           MOVE AGG-G-DATE-MIN   TO GT-DATE-MIN.
004410           MOVE AGG-G-DATE-MAX   TO GT-DATE-MAX.
004420*
004430       2070-LOAD-PEAK.
004440*
004450           MOVE AGG-D-DATE       TO PK-DATE.
004460           MOVE AGG-D-REVENUE    TO PK-REVENUE.
004470           MOVE AGG-D-TRANS-CTR  TO PK-TRANS-CTR.
004480*
004490       2080-LOAD-ENRICH.
004500*
004510           MOVE AGG-E-TOTAL-ENRICHED  TO ES-TOTAL-ENRICHED.
004520           MOVE AGG-E-MATCHED-CTR     TO ES-MATCHED-CTR.
004530           MOVE AGG-E-SUCCESS-PCT     TO ES-SUCCESS-PCT.
004540*
004550       2090-LOAD-UNMATCHED.
004560*
004570           ADD 1 TO WS-UNMATCH-COUNT.
004580           SET RPU-IDX TO WS-UNMATCH-COUNT.
004590           MOVE AGG-X-PRODUCT-ID TO RPT-UNMATCH-ENTRY (RPU-IDX).
004600*
004610       9900-HEADING.
004620*
004630*          BANNER PARAGRAPH - SHOP CONVENTION IS TO KEEP THE TOP
004640*          BANNER SEPARATE FROM THE SECTION HEADINGS BELOW IT.
004650           WRITE PRTLINE FROM HEAD-LINE-1.
004660           MOVE SPACES TO PRTLINE.
004670           WRITE PRTLINE FROM HEAD-LINE-2.
004680           STRING S-MONTH    DELIMITED BY SIZE '/'     DELIMITED BY SIZE
004690                  S-DAY      DELIMITED BY SIZE '/'     DELIMITED BY SIZE
004700                  S-FULL-YEAR DELIMITED BY SIZE
004710                  INTO HL3-DATE.
004720           STRING S-HOUR     DELIMITED BY SIZE ':'     DELIMITED BY SIZE
004730                  S-MINUTE   DELIMITED BY SIZE
004740                  INTO HL3-TIME.
004750           WRITE PRTLINE FROM HEAD-LINE-3.
004760           MOVE GT-TRANS-CTR TO HL4-CTR.
004770           WRITE PRTLINE FROM HEAD-LINE-4.
004780           WRITE PRTLINE FROM HEAD-LINE-1.
004790*
004800       2100-GRAND-TOTAL-SECTION.
004810*
004820           MOVE SPACES TO ST-TITLE.
004830           MOVE 'OVERALL SUMMARY' TO ST-TITLE.
004840           WRITE PRTLINE FROM SECTION-TITLE-LINE.
004850           WRITE PRTLINE FROM SECTION-RULE-LINE.
004860           MOVE GT-REVENUE TO WS-EDIT-AMOUNT-LG.
004870           MOVE SPACES TO WS-MSG-LINE.
004880           STRING 'TOTAL REVENUE........... RS. ' DELIMITED BY SIZE
004890                  WS-EDIT-AMOUNT-LG               DELIMITED BY SIZE
004900                  INTO WM-TEXT.
004910           WRITE PRTLINE FROM WS-MSG-LINE.
004920           MOVE GT-TRANS-CTR TO WS-EDIT-CTR.
004930           MOVE SPACES TO WS-MSG-LINE.
004940           STRING 'TOTAL TRANSACTIONS...... ' DELIMITED BY SIZE
004950                  WS-EDIT-CTR                 DELIMITED BY SIZE
004960                  INTO WM-TEXT.
004970           WRITE PRTLINE FROM WS-MSG-LINE.
004980           MOVE GT-AVG-ORDER TO WS-EDIT-AMOUNT.
004990           MOVE SPACES TO WS-MSG-LINE.
005000           STRING 'AVERAGE ORDER VALUE..... RS. ' DELIMITED BY SIZE
005010                  WS-EDIT-AMOUNT              DELIMITED BY SIZE
005020                  INTO WM-TEXT.
005030           WRITE PRTLINE FROM WS-MSG-LINE.
005040           MOVE SPACES TO WS-MSG-LINE.
005050           STRING 'DATE RANGE.............. ' DELIMITED BY SIZE
005060                  GT-DATE-MIN                  DELIMITED BY SIZE
005070                  ' TO '                       DELIMITED BY SIZE
005080                  GT-DATE-MAX                  DELIMITED BY SIZE
005090                  INTO WM-TEXT.
005100           WRITE PRTLINE FROM WS-MSG-LINE.
005110*
005120       2200-REGION-SECTION.
005130*
005140           MOVE SPACES TO ST-TITLE.
005150           MOVE 'REGION-WISE PERFORMANCE' TO ST-TITLE.
005160           WRITE PRTLINE FROM SECTION-TITLE-LINE.
005170           WRITE PRTLINE FROM SECTION-RULE-LINE.
005180           MOVE SPACES TO DETAIL-LINE-REGN.
005190           MOVE 'REGION'       TO DLR-REGION.
005200           MOVE 'SALES'        TO DLR-SALES.
005210           MOVE '% OF TOTAL'   TO DLR-PCT.
005220           MOVE 'TRANSACTIONS' TO DLR-TRANS.
005230           WRITE PRTLINE FROM DETAIL-LINE-REGN.
005240           IF WS-REGION-COUNT > ZERO
005250               PERFORM 2210-WRITE-ONE-REGION
005260                   VARYING RPR-IDX FROM 1 BY 1
005270                   UNTIL RPR-IDX > WS-REGION-COUNT
005280           END-IF.
005290*
005300       2210-WRITE-ONE-REGION.
005310*
005320           MOVE SPACES TO DETAIL-LINE-REGN.
005330           MOVE RR-NAME (RPR-IDX)    TO DLR-REGION.
005340           MOVE RR-SALES (RPR-IDX)   TO WS-EDIT-AMOUNT.
005350           MOVE WS-EDIT-AMOUNT       TO DLR-SALES.
005360           MOVE RR-PCT (RPR-IDX)     TO WS-EDIT-PCT.
005370           MOVE WS-EDIT-PCT          TO DLR-PCT.
005380           MOVE RR-TRANS-CTR (RPR-IDX) TO WS-EDIT-CTR.
005390           MOVE WS-EDIT-CTR          TO DLR-TRANS.
005400           WRITE PRTLINE FROM DETAIL-LINE-REGN.
005410*
005420       2300-TOP-PRODUCT-SECTION.
005430*
005440           MOVE SPACES TO ST-TITLE.
005450           MOVE 'TOP 5 PRODUCTS' TO ST-TITLE.
005460           WRITE PRTLINE FROM SECTION-TITLE-LINE.
005470           WRITE PRTLINE FROM SECTION-RULE-LINE.
005480           MOVE SPACES TO DETAIL-LINE-PROD.
005490           MOVE 'RANK'          TO DLP-RANK.
005500           MOVE 'PRODUCT NAME'  TO DLP-NAME.
005510           MOVE 'QUANTITY SOLD' TO DLP-QTY.
005520           MOVE 'REVENUE'       TO DLP-REVENUE.
005530           WRITE PRTLINE FROM DETAIL-LINE-PROD.
005540           IF WS-PRODUCT-COUNT > ZERO
005550               PERFORM 2310-WRITE-ONE-PRODUCT
005560                   VARYING RPP-IDX FROM 1 BY 1
005570                   UNTIL RPP-IDX > WS-PRODUCT-COUNT
005580           END-IF.
005590*
005600       2310-WRITE-ONE-PRODUCT.
005610*
005620           MOVE SPACES TO DETAIL-LINE-PROD.
005630           SET WS-SUB-1 TO RPP-IDX.
005640           MOVE WS-SUB-1              TO WS-EDIT-RANK.
005650           MOVE WS-EDIT-RANK          TO DLP-RANK.
005660           MOVE RP-NAME (RPP-IDX)     TO DLP-NAME.
005670           MOVE RP-QTY (RPP-IDX)      TO WS-EDIT-CTR.
005680           MOVE WS-EDIT-CTR           TO DLP-QTY.
005690           MOVE RP-REVENUE (RPP-IDX)  TO WS-EDIT-AMOUNT.
005700           MOVE WS-EDIT-AMOUNT        TO DLP-REVENUE.
005710           WRITE PRTLINE FROM DETAIL-LINE-PROD.
005720*
005730       2400-TOP-CUSTOMER-SECTION.
005740*
005750           MOVE SPACES TO ST-TITLE.
005760           MOVE 'TOP 5 CUSTOMERS' TO ST-TITLE.
005770           WRITE PRTLINE FROM SECTION-TITLE-LINE.
005780           WRITE PRTLINE FROM SECTION-RULE-LINE.
005790           MOVE SPACES TO DETAIL-LINE-CUST.
005800           MOVE 'RANK'         TO DLC-RANK.
005810           MOVE 'CUSTOMER ID'  TO DLC-CUST-ID.
005820           MOVE 'TOTAL SPENT'  TO DLC-SPENT.
005830           MOVE 'ORDER COUNT'  TO DLC-ORDERS.
005840           WRITE PRTLINE FROM DETAIL-LINE-CUST.
005850           IF WS-CUSTOMER-COUNT > ZERO
005860               PERFORM 2410-WRITE-ONE-CUSTOMER
005870                   VARYING RPC-IDX FROM 1 BY 1
005880                   UNTIL RPC-IDX > WS-CUSTOMER-COUNT
005890           END-IF.
005900*
005910       2410-WRITE-ONE-CUSTOMER.
005920*
005930           MOVE SPACES TO DETAIL-LINE-CUST.
005940           SET WS-SUB-1 TO RPC-IDX.
005950           MOVE WS-SUB-1               TO WS-EDIT-RANK.
005960           MOVE WS-EDIT-RANK           TO DLC-RANK.
005970           MOVE RC-CUST-ID (RPC-IDX)   TO DLC-CUST-ID.
005980           MOVE RC-SPENT (RPC-IDX)     TO WS-EDIT-AMOUNT.
005990           MOVE WS-EDIT-AMOUNT         TO DLC-SPENT.
006000           MOVE RC-ORDER-CTR (RPC-IDX) TO WS-EDIT-CTR.
006010           MOVE WS-EDIT-CTR            TO DLC-ORDERS.
006020           WRITE PRTLINE FROM DETAIL-LINE-CUST.
006030*
006040       2500-DAILY-TREND-SECTION.
006050*
006060           MOVE SPACES TO ST-TITLE.
006070           MOVE 'DAILY SALES TREND' TO ST-TITLE.
006080           WRITE PRTLINE FROM SECTION-TITLE-LINE.
006090           WRITE PRTLINE FROM SECTION-RULE-LINE.
006100           MOVE SPACES TO DETAIL-LINE-DAY.
006110           MOVE 'DATE'             TO DLD-DATE.
006120           MOVE 'REVENUE'          TO DLD-REVENUE.
006130           MOVE 'TRANSACTIONS'     TO DLD-TRANS.
006140           MOVE 'UNIQUE CUSTOMERS' TO DLD-CUSTOMERS.
006150           WRITE PRTLINE FROM DETAIL-LINE-DAY.
006160           IF WS-DATE-COUNT > ZERO
006170               PERFORM 2510-WRITE-ONE-DATE
006180                   VARYING RPD-IDX FROM 1 BY 1
006190                   UNTIL RPD-IDX > WS-DATE-COUNT
006200           END-IF.
006210           WRITE PRTLINE FROM HEAD-LINE-1.
006220*
006230       2510-WRITE-ONE-DATE.
006240*
006250           MOVE SPACES TO DETAIL-LINE-DAY.
006260           MOVE RD-DATE (RPD-IDX)      TO DLD-DATE.
006270           MOVE RD-REVENUE (RPD-IDX)   TO WS-EDIT-AMOUNT.
006280           MOVE WS-EDIT-AMOUNT         TO DLD-REVENUE.
006290           MOVE RD-TRANS-CTR (RPD-IDX) TO WS-EDIT-CTR.
006300           MOVE WS-EDIT-CTR            TO DLD-TRANS.
006310           MOVE RD-CUST-CTR (RPD-IDX)  TO WS-EDIT-CTR.
006320           MOVE WS-EDIT-CTR            TO DLD-CUSTOMERS.
006330           WRITE PRTLINE FROM DETAIL-LINE-DAY.
006340*
006350       2600-PERFORMANCE-SECTION.
006360*
006370*          SHOP CONVENTION - PAGE EJECT BEFORE THIS SECTION SINCE
006380*          SECTION 6 ABOVE RUNS LONG ON A FULL DAILY TREND.  SEE
006390*          CHANGE LOG 09/14/93.
006400           MOVE SPACES TO ST-TITLE.
006410           MOVE 'PRODUCT PERFORMANCE ANALYSIS' TO ST-TITLE.
006420           WRITE PRTLINE FROM SECTION-TITLE-LINE AFTER ADVANCING PAGE.
006430           WRITE PRTLINE FROM SECTION-RULE-LINE.
006440           MOVE SPACES TO WS-MSG-LINE.
006450           STRING 'BEST SELLING DAY: ' DELIMITED BY SIZE
006460                  PK-DATE              DELIMITED BY SIZE
006470                  INTO WM-TEXT.
006480           WRITE PRTLINE FROM WS-MSG-LINE.
006490           MOVE PK-REVENUE TO WS-EDIT-AMOUNT.
006500           MOVE SPACES TO WS-MSG-LINE.
006510           STRING '  REVENUE............. RS. ' DELIMITED BY SIZE
006520                  WS-EDIT-AMOUNT                 DELIMITED BY SIZE
006530                  INTO WM-TEXT.
006540           WRITE PRTLINE FROM WS-MSG-LINE.
006550           MOVE PK-TRANS-CTR TO WS-EDIT-CTR.
006560           MOVE SPACES TO WS-MSG-LINE.
006570           STRING '  TRANSACTIONS........ ' DELIMITED BY SIZE
006580                  WS-EDIT-CTR                DELIMITED BY SIZE
006590                  INTO WM-TEXT.
006600           WRITE PRTLINE FROM WS-MSG-LINE.
006610           MOVE SPACES TO WS-MSG-LINE.
006620           MOVE 'LOW PERFORMING PRODUCTS (BELOW 14 UNITS):'
006630               TO WM-TEXT.
006640           WRITE PRTLINE FROM WS-MSG-LINE.
006650*
006660*          02/19/89 TLH D-1357 - REWORKED TO THE SHOP'S NUMBERED
006670*          PARAGRAPH / GO TO EXIT STYLE SO THE REPORT PROGRAM FOLLOWS
006680*          THE SAME CONTROL IDIOM AS SALVAL01 AND CBLANL05 INSTEAD OF
006690*          A STRUCTURED IF.
006700           IF WS-LOW-COUNT NOT = ZERO
006710               GO TO 2620-LOW-DETAIL
006720           END-IF.
006730           MOVE SPACES TO WS-MSG-LINE.
006740           MOVE 'NO LOW PERFORMING PRODUCTS.' TO WM-TEXT.
006750           WRITE PRTLINE FROM WS-MSG-LINE.
006760           GO TO 2600-EXIT.
006770*
006780       2620-LOW-DETAIL.
006790*
006800           PERFORM 2610-WRITE-ONE-LOW
006810               VARYING RPL-IDX FROM 1 BY 1
006820               UNTIL RPL-IDX > WS-LOW-COUNT.
006830*
006840       2600-EXIT.
006850           EXIT.
006860*
006870       2610-WRITE-ONE-LOW.
006880*
006890           MOVE SPACES TO WS-MSG-LINE.
006900           MOVE RL-QTY (RPL-IDX) TO WS-EDIT-CTR.
006910           STRING '  '                DELIMITED BY SIZE
006920                  RL-NAME (RPL-IDX)   DELIMITED BY SIZE
006930                  ' - '                DELIMITED BY SIZE
006940                  WS-EDIT-CTR          DELIMITED BY SIZE
006950                  ' UNITS'             DELIMITED BY SIZE
006960                  INTO WM-TEXT.
006970           WRITE PRTLINE FROM WS-MSG-LINE.
006980*
006990       2700-ENRICHMENT-SECTION.
007000*
007010           MOVE SPACES TO ST-TITLE.
007020           MOVE 'API ENRICHMENT SUMMARY' TO ST-TITLE.
007030           WRITE PRTLINE FROM SECTION-TITLE-LINE.
007040           WRITE PRTLINE FROM SECTION-RULE-LINE.
007050           MOVE ES-TOTAL-ENRICHED TO WS-EDIT-CTR.
007060           MOVE SPACES TO WS-MSG-LINE.
007070           STRING 'TOTAL RECORDS ENRICHED.. ' DELIMITED BY SIZE
007080                  WS-EDIT-CTR                 DELIMITED BY SIZE
007090                  INTO WM-TEXT.
007100           WRITE PRTLINE FROM WS-MSG-LINE.
007110           MOVE ES-SUCCESS-PCT TO WS-EDIT-PCT.
007120           MOVE SPACES TO WS-MSG-LINE.
007130           STRING 'SUCCESS RATE............ ' DELIMITED BY SIZE
007140                  WS-EDIT-PCT                  DELIMITED BY SIZE
007150                  '%'                          DELIMITED BY SIZE
007160                  INTO WM-TEXT.
007170           WRITE PRTLINE FROM WS-MSG-LINE.
007180           MOVE SPACES TO WS-MSG-LINE.
007190           MOVE 'PRODUCTS THAT COULD NOT BE ENRICHED:' TO WM-TEXT.
007200           WRITE PRTLINE FROM WS-MSG-LINE.
007210           IF WS-UNMATCH-COUNT NOT = ZERO
007220               GO TO 2720-UNMATCH-DETAIL
007230           END-IF.
007240           MOVE SPACES TO WS-MSG-LINE.
007250           MOVE '  NONE.' TO WM-TEXT.
007260           WRITE PRTLINE FROM WS-MSG-LINE.
007270           GO TO 2700-EXIT.
007280*
007290       2720-UNMATCH-DETAIL.
007300*
007310           PERFORM 2710-WRITE-ONE-UNMATCHED
007320               VARYING RPU-IDX FROM 1 BY 1
007330               UNTIL RPU-IDX > WS-UNMATCH-COUNT.
007340*
007350       2700-EXIT.
007360           EXIT.
007370*
007380       2710-WRITE-ONE-UNMATCHED.
007390*
007400           MOVE SPACES TO WS-MSG-LINE.
007410           STRING '  '                        DELIMITED BY SIZE
007420                  RPT-UNMATCH-ENTRY (RPU-IDX)  DELIMITED BY SIZE
007430                  INTO WM-TEXT.
007440           WRITE PRTLINE FROM WS-MSG-LINE.
007450*
007460       3000-CLOSING.
007470*
007480           WRITE PRTLINE FROM HEAD-LINE-1.
007490           CLOSE AGG-IN.
007500           CLOSE PRTOUT.
007510*
007520       9000-READ.
007530*
007540           READ AGG-IN
007550               AT END MOVE 'NO' TO MORE-RECS.
