000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.             SALENR02.
000120       AUTHOR.                 C A ALDERWOOD.
000130       INSTALLATION.           MERIDIAN DISTRIBUTING CO - DATA PROC.
000140       DATE-WRITTEN.           FEBRUARY 3 1987.
000150       DATE-COMPILED.
000160       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  S A L E S   A N A L Y S I S   S Y S T E M  -  S A L E N R 0 2 *
000200*  THIS PROGRAM IS JOB STEP 2 OF THE SALES ANALYSIS SYSTEM.     *
000210*  IT LOADS THE PRODUCT REFERENCE EXTRACT INTO A TABLE KEYED BY *
000220*  NUMERIC PRODUCT KEY, THEN FOR EACH VALIDATED TRANSACTION ON  *
000230*  THE SALVALD WORK FILE DERIVES THE NUMERIC KEY FROM THE       *
000240*  PRODUCT ID, LOOKS IT UP, AND ATTACHES CATEGORY, BRAND AND    *
000250*  RATING.  THE ENRICHED RECORDS ARE WRITTEN TO SALENR FOR      *
000260*  DOWNSTREAM DISTRIBUTION, AND A SHORT ENRICHMENT SUMMARY IS   *
000270*  APPENDED TO THE SALAGG WORK FILE FOR SALRPT04 TO PICK UP.    *
000280*****************************************************************
000290*                    C H A N G E   L O G
000300*
000310*  DATE      BY    REQUEST   DESCRIPTION
000320*  --------  ----  --------  ------------------------------------
000330*  02/03/87  CAA   D-1141    ORIGINAL CODING AND UNIT TEST.
000340*  02/18/87  CAA   D-1141    CORRECTED KEY DERIVATION - WAS STRIP-
000350*                            PING THE LEADING 'P' AND THE DIGIT
000360*                            FOLLOWING IT.  DOCUMENTED CONTRACT IS
000370*                            STRIP THE 'P' ONLY - SEE 2200-DERIVE-
000380*                            KEY.  REPORTED BY USER AS WRONG BRAND
000390*                            SHOWING UP ON PRODUCT P101.
000400*  03/11/88  TLH   D-1310    RAISED PRODUCT TABLE FROM 200 TO 500
000410*                            ENTRIES - CATALOG GROWTH.
000420*  02/11/89  TLH   D-1351    KEY DERIVATION AND PRODUCT REF EDITS
000430*                            WERE FAILING NUMERIC ON EVERY SHORT
000440*                            PRODUCT ID AND ON ANY RATING WITH A
000450*                            DECIMAL POINT - WORK FIELDS ARE NOW
000460*                            RIGHT JUSTIFIED/ZERO FILLED BEFORE THE
000470*                            NUMERIC TEST (SEE 1262, 1265, 2200).
000480*  02/27/89  TLH   D-1363    RECODED THE PRODUCT LINE PARSE AND THE
000490*                            TABLE LOOKUP TO THE SHOP'S NUMBERED
000500*                            PARAGRAPH / GO TO EXIT STYLE TO MATCH
000510*                            SALVAL01 AND THE REST OF THE SYSTEM.
000520*  12/02/89  TLH   D-1395    REFERENCE RECORDS MISSING A FIELD ARE
000530*                            NOW SKIPPED WITH A MESSAGE INSTEAD OF
000540*                            LOADING BLANK CATEGORY/BRAND.
000550*  05/30/91  RWP   D-1456    ENRICHED OUTPUT HEADER LINE ADDED -
000560*                            DOWNSTREAM SPREADSHEET LOAD NEEDED
000570*                            COLUMN NAMES.
000580*  09/14/93  RWP   D-1503    WIDENED PRODUCT TITLE FIELD TO 30
000590*                            CHARS TO MATCH NEW CATALOG FORMAT.
000600*  03/02/95  RWP   D-1550    ENRICHMENT SUMMARY NOW WRITTEN TO
000610*                            SALAGG INSTEAD OF THE OPERATOR LOG.
000620*  01/06/98  JMP   Y2K-0042  YEAR 2000 REMEDIATION - REPLACED TWO
000630*                            DIGIT YEAR FROM ACCEPT FROM DATE WITH
000640*                            CENTURY WINDOW LOGIC.
000650*  11/30/99  JMP   Y2K-0042  Y2K FINAL SIGN-OFF.
000660*  07/19/02  DNK   D-1689    UNMATCHED PRODUCT LIST NOW CARRIES
000670*                            THE PRODUCT ID OF EACH RECORD WHERE
000680*                            THE MATCH FLAG IS FALSE, NOT THE
000690*                            MATCHED ONES - CORRECTED LONG STAND-
000700*                            ING REPORT DEFECT PER AUDIT 02-114.
000710*  05/11/07  DNK   D-1746    FILE STATUS CHECK ADDED ON PRODREF.
000720*****************************************************************
000730*
000740       ENVIRONMENT DIVISION.
000750       CONFIGURATION SECTION.
000760       SPECIAL-NAMES.
000770           C01 IS TOP-OF-FORM
000780           CLASS NUMERIC-CLASS IS "0123456789".
000790*
000800       INPUT-OUTPUT SECTION.
000810       FILE-CONTROL.
000820*
000830           SELECT VALID-IN
000840               ASSIGN TO SALVALD
000850               ORGANIZATION IS LINE SEQUENTIAL.
000860*
000870           SELECT PROD-FILE
000880               ASSIGN TO PRODREF
000890               ORGANIZATION IS LINE SEQUENTIAL
000900               FILE STATUS IS WS-PROD-STATUS.
000910*
000920           SELECT ENRICHED-OUT
000930               ASSIGN TO SALENR
000940               ORGANIZATION IS LINE SEQUENTIAL.
000950*
000960           SELECT AGG-OUT
000970               ASSIGN TO SALAGG
000980               ORGANIZATION IS LINE SEQUENTIAL.
000990*
001000       DATA DIVISION.
001010       FILE SECTION.
001020*
001030       FD  VALID-IN
001040           LABEL RECORD IS OMITTED
001050           RECORD CONTAINS 120 CHARACTERS
001060           DATA RECORD IS VALID-TRANS-REC.
001070*
001080       01  VALID-TRANS-REC.
001090           05  VT-TRANS-ID             PIC X(6).
001100           05  VT-TRANS-DATE           PIC X(10).
001110           05  VT-PRODUCT-ID           PIC X(6).
001120           05  VT-PRODUCT-NAME         PIC X(30).
001130           05  VT-QUANTITY             PIC S9(5)      COMP-3.
001140           05  VT-UNIT-PRICE           PIC S9(7)V99   COMP-3.
001150           05  VT-CUSTOMER-ID          PIC X(6).
001160           05  VT-REGION               PIC X(10).
001170           05  FILLER                  PIC X(53)      VALUE SPACES.
001180*
001190       FD  PROD-FILE
001200           LABEL RECORD IS OMITTED
001210           RECORD CONTAINS 170 CHARACTERS
001220           DATA RECORD IS PROD-IN-REC.
001230*
001240       01  PROD-IN-REC.
001250           05  PROD-IN-TEXT            PIC X(120).
001260           05  FILLER                  PIC X(50)      VALUE SPACES.
001270*
001280       01  PROD-IN-REC-CHK REDEFINES PROD-IN-REC.
001290           05  PROD-IN-WHOLE           PIC X(170).
001300*
001310       FD  ENRICHED-OUT
001320           LABEL RECORD IS OMITTED
001330           RECORD CONTAINS 250 CHARACTERS
001340           DATA RECORD IS ENR-OUT-REC.
001350*
001360       01  ENR-OUT-REC.
001370           05  ENR-OUT-TEXT            PIC X(220).
001380           05  FILLER                  PIC X(30)      VALUE SPACES.
001390*
001400       FD  AGG-OUT
001410           LABEL RECORD IS OMITTED
001420           RECORD CONTAINS 150 CHARACTERS
001430           DATA RECORD IS AGG-REC.
001440*
001450       01  AGG-REC.
001460           05  AGG-REC-TYPE            PIC X.
001470               88  AGG-ENRICH-SUMM            VALUE 'E'.
001480               88  AGG-UNMATCHED              VALUE 'X'.
001490           05  AGG-ENRICH-DATA.
001500               10  AGG-E-TOTAL-ENRICHED    PIC 9(7)       COMP-3.
001510               10  AGG-E-MATCHED-CTR       PIC 9(7)       COMP-3.
001520               10  AGG-E-SUCCESS-PCT       PIC 9(3)V99    COMP-3.
001530               10  FILLER                  PIC X(50)      VALUE SPACES.
001540           05  AGG-UNMATCH-DATA REDEFINES AGG-ENRICH-DATA.
001550               10  AGG-X-PRODUCT-ID        PIC X(6).
001560               10  FILLER                  PIC X(56)      VALUE SPACES.
001570           05  FILLER                  PIC X(87)          VALUE SPACES.
001580*
001590       WORKING-STORAGE SECTION.
001600*
001610       01  WORK-AREA.
001620           05  MORE-RECS               PIC XXX             VALUE 'YES'.
001630           05  MORE-PROD-RECS          PIC XXX             VALUE 'YES'.
001640           05  WS-PROD-STATUS          PIC XX              VALUE SPACES.
001650               88  PROD-FILE-OK                VALUE '00'.
001660               88  PROD-FILE-MISSING           VALUE '35'.
001670           05  C-TOTAL-ENRICHED        PIC 9(7)     COMP   VALUE ZERO.
001680           05  C-MATCHED-CTR           PIC 9(7)     COMP   VALUE ZERO.
001690           05  WS-SUCCESS-PCT          PIC 9(3)V99         VALUE ZERO.
001700           05  FILLER                  PIC X(4)            VALUE SPACES.
001710*
001720       01  WS-PROD-SPLIT.
001730           05  WS-PFLD-1               PIC X(20).
001740           05  WS-PFLD-2               PIC X(30).
001750           05  WS-PFLD-3               PIC X(20).
001760           05  WS-PFLD-4               PIC X(20).
001770           05  WS-PFLD-5               PIC X(20).
001780           05  WS-PFLD-6               PIC X(20).
001790           05  WS-PFIELD-COUNT         PIC 9        COMP   VALUE ZERO.
001800           05  FILLER                  PIC X(6)            VALUE SPACES.
001810*
001820*          02/11/89 TLH D-1351 - PRODUCT KEY AND RATING EDIT WORK
001830*          AREA.  WS-PFLD-1 COMES OUT OF THE UNSTRING LEFT JUSTIFIED
001840*          WITH TRAILING SPACES FOR ANY KEY UNDER 20 DIGITS, SO IT IS
001850*          RIGHT JUSTIFIED AND ZERO FILLED HERE BEFORE THE NUMERIC
001860*          EDIT - SAME TECHNIQUE AS SALVAL01 2050/2060.  THE RATING
001870*          FIELD CARRIES AN EMBEDDED DECIMAL POINT (E.G. 4.69) AND IS
001880*          SPLIT ON THE DECIMAL THE SAME WAY AS A PRICE FIELD.
001890       01  WS-PROD-CLEAN-WORK.
001900           05  WS-PFLD-1-RJ            PIC X(9)            VALUE SPACES
001910                                        JUSTIFIED RIGHT.
001920           05  WS-PFLD-1-RJ-N REDEFINES WS-PFLD-1-RJ
001930                                       PIC 9(9).
001940           05  WS-KEY-OK-SW            PIC X               VALUE 'N'.
001950               88  PROD-KEY-OK                 VALUE 'Y'.
001960           05  WS-RATING-INT           PIC X(3)            VALUE SPACES.
001970           05  WS-RATING-INT-RJ        PIC X(3)            VALUE SPACES
001980                                        JUSTIFIED RIGHT.
001990           05  WS-RATING-INT-RJ-N REDEFINES WS-RATING-INT-RJ
002000                                       PIC 9(3).
002010           05  WS-RATING-FRAC          PIC X(2)            VALUE SPACES.
002020           05  WS-RATING-INT-NUM       PIC 9(3)     COMP   VALUE ZERO.
002030           05  WS-RATING-FRAC-NUM      PIC 99       COMP   VALUE ZERO.
002040           05  WS-RATING-OK-SW         PIC X               VALUE 'N'.
002050               88  PROD-RATING-OK              VALUE 'Y'.
002060           05  FILLER                  PIC X(5)            VALUE SPACES.
002070*
002080       01  PRODUCT-TABLE.
002090           05  PROD-TBL-ENTRY  OCCURS 500 TIMES
002100                               INDEXED BY PROD-TBL-IDX.
002110               10  PT-PRODUCT-KEY          PIC 9(4)       COMP-3.
002120               10  PT-TITLE                PIC X(30).
002130               10  PT-CATEGORY             PIC X(20).
002140               10  PT-BRAND                PIC X(20).
002150               10  PT-RATING               PIC 9V99       COMP-3.
002160               10  FILLER                  PIC X(5)       VALUE SPACES.
002170       77  WS-PROD-TBL-COUNT               PIC 9(4) COMP  VALUE ZERO.
002180*
002190       01  WS-KEY-WORK.
002200           05  WS-KEY-TEXT             PIC X(5)            VALUE SPACES.
002210           05  WS-KEY-NUM   REDEFINES WS-KEY-TEXT
002220                                       PIC 9(5).
002230           05  WS-KEY-TEXT-RJ          PIC X(5)            VALUE SPACES
002240                                        JUSTIFIED RIGHT.
002250           05  WS-KEY-NUM-RJ REDEFINES WS-KEY-TEXT-RJ
002260                                       PIC 9(5).
002270           05  WS-LOOKUP-KEY           PIC 9(4)     COMP   VALUE ZERO.
002280           05  WS-FOUND-SW             PIC X               VALUE 'N'.
002290               88  KEY-WAS-FOUND               VALUE 'Y'.
002300           05  FILLER                  PIC X(6)            VALUE SPACES.
002310*
002320       01  ENR-FIELDS.
002330           05  EF-CATEGORY             PIC X(20)           VALUE SPACES.
002340           05  EF-BRAND                PIC X(20)           VALUE SPACES.
002350           05  EF-RATING               PIC X(5)            VALUE SPACES.
002360           05  EF-MATCH                PIC X(5)            VALUE 'False'.
002370           05  FILLER                  PIC X(9)            VALUE SPACES.
002380*
002390       01  WS-EDIT-WORK.
002400           05  WS-QTY-EDIT             PIC -(4)9           VALUE ZERO.
002410           05  WS-PRICE-EDIT           PIC -(6)9.99        VALUE ZERO.
002420           05  WS-RATING-EDIT          PIC 9.99            VALUE ZERO.
002430           05  FILLER                  PIC X(5)            VALUE SPACES.
002440*
002450       01  WS-TODAY-RAW.
002460           05  WS-TODAY-YY             PIC 99.
002470           05  WS-TODAY-MM             PIC 99.
002480           05  WS-TODAY-DD             PIC 99.
002490*
002500       01  SYS-DATE.
002510           05  I-CENTURY               PIC 99       COMP   VALUE 19.
002520           05  I-YEAR-2                PIC 99       COMP   VALUE ZERO.
002530           05  I-MONTH                 PIC 99       COMP   VALUE ZERO.
002540           05  I-DAY                   PIC 99       COMP   VALUE ZERO.
002550*
002560       PROCEDURE DIVISION.
002570*
002580       0000-SALENR02.
002590*
002600           PERFORM 1000-INIT.
002610           PERFORM 2000-MAINLINE UNTIL MORE-RECS = 'NO'.
002620           PERFORM 3000-CLOSING.
002630           STOP RUN.
002640*
002650       1000-INIT.
002660*
002670           ACCEPT WS-TODAY-RAW FROM DATE.
002680           MOVE WS-TODAY-MM TO I-MONTH.
002690           MOVE WS-TODAY-DD TO I-DAY.
002700           MOVE WS-TODAY-YY TO I-YEAR-2.
002710           IF I-YEAR-2 < 50
002720               MOVE 20 TO I-CENTURY
002730           ELSE
002740               MOVE 19 TO I-CENTURY
002750           END-IF.
002760*
002770           OPEN INPUT PROD-FILE.
002780           IF PROD-FILE-MISSING
002790               DISPLAY 'SALENR02 - PRODREF NOT FOUND - NO LOOKUPS'
002800                   UPON CONSOLE
002810           ELSE
002820               PERFORM 1200-LOAD-PRODUCT-TABLE
002830               CLOSE PROD-FILE
002840           END-IF.
002850*
002860           OPEN INPUT VALID-IN.
002870           OPEN OUTPUT ENRICHED-OUT.
002880           OPEN EXTEND AGG-OUT.
002890*
002900           PERFORM 1100-WRITE-ENR-HEADER.
002910           PERFORM 9000-READ.
002920*
002930       1100-WRITE-ENR-HEADER.
002940*
002950           MOVE SPACES TO ENR-OUT-TEXT.
002960           STRING 'TransactionID|Date|ProductID|ProductName|'
002970                  'Quantity|UnitPrice|CustomerID|Region|'
002980                  'API_Category|API_Brand|API_Rating|API_Match'
002990                  DELIMITED BY SIZE INTO ENR-OUT-TEXT.
003000           WRITE ENR-OUT-REC.
003010*
003020       1200-LOAD-PRODUCT-TABLE.
003030*
003040           MOVE SPACES TO PROD-IN-REC.
003050           PERFORM 9050-READ-PROD.
003060           PERFORM 1210-SKIP-PRODUCT-HEADER.
003070           PERFORM 1250-NEXT-PRODUCT-LINE
003080               UNTIL MORE-PROD-RECS = 'NO'.
003090*
003100       1210-SKIP-PRODUCT-HEADER.
003110*
003120           IF MORE-PROD-RECS = 'YES' AND PROD-IN-WHOLE NOT = SPACES
003130               PERFORM 9050-READ-PROD
003140           END-IF.
003150*
003160       1250-NEXT-PRODUCT-LINE.
003170*
003180           IF PROD-IN-WHOLE NOT = SPACES
003190               PERFORM 1260-PARSE-PRODUCT-LINE THRU 1260-EXIT
003200           END-IF.
003210           PERFORM 9050-READ-PROD.
003220*
003230       1260-PARSE-PRODUCT-LINE.
003240*
003250*          02/11/89 TLH D-1351 - RECODED TO THE SHOP'S NUMBERED
003260*          PARAGRAPH / GO TO EXIT STYLE, THE SAME AS SALVAL01'S
003270*          LINE-BY-LINE EDIT, SO A REJECTED PRODUCT REFERENCE RECORD
003280*          DROPS STRAIGHT OUT INSTEAD OF NESTING THREE IFS DEEP.
003290           MOVE SPACES TO WS-PROD-SPLIT.
003300           MOVE ZERO   TO WS-PFIELD-COUNT.
003310           UNSTRING PROD-IN-TEXT DELIMITED BY '|'
003320               INTO WS-PFLD-1 WS-PFLD-2 WS-PFLD-3
003330                    WS-PFLD-4 WS-PFLD-5 WS-PFLD-6
003340               TALLYING IN WS-PFIELD-COUNT.
003350*
003360           IF WS-PFIELD-COUNT NOT = 5
003370               DISPLAY 'SALENR02 - BAD PRODUCT REFERENCE RECORD: '
003380                   PROD-IN-TEXT (1:40) UPON CONSOLE
003390               GO TO 1260-EXIT
003400           END-IF.
003410*
003420           PERFORM 1262-CLEAN-PRODUCT-KEY THRU 1262-EXIT.
003430           PERFORM 1265-CLEAN-RATING THRU 1265-EXIT.
003440           IF NOT PROD-KEY-OK OR WS-PFLD-2 = SPACES
003450              OR WS-PFLD-3 = SPACES OR WS-PFLD-4 = SPACES
003460              OR NOT PROD-RATING-OK
003470               DISPLAY 'SALENR02 - PRODUCT REF MISSING FIELD: '
003480                   PROD-IN-TEXT (1:40) UPON CONSOLE
003490               GO TO 1260-EXIT
003500           END-IF.
003510*
003520           ADD 1 TO WS-PROD-TBL-COUNT.
003530           SET PROD-TBL-IDX TO WS-PROD-TBL-COUNT.
003540           MOVE WS-PFLD-1-RJ-N TO PT-PRODUCT-KEY (PROD-TBL-IDX).
003550           MOVE WS-PFLD-2      TO PT-TITLE       (PROD-TBL-IDX).
003560           MOVE WS-PFLD-3      TO PT-CATEGORY    (PROD-TBL-IDX).
003570           MOVE WS-PFLD-4      TO PT-BRAND       (PROD-TBL-IDX).
003580           COMPUTE PT-RATING (PROD-TBL-IDX) ROUNDED =
003590               WS-RATING-INT-NUM + (WS-RATING-FRAC-NUM / 100).
003600*
003610       1260-EXIT.
003620           EXIT.
003630*
003640       1262-CLEAN-PRODUCT-KEY.
003650*
003660*          02/11/89 TLH D-1351 - RIGHT JUSTIFY AND ZERO FILL THE
003670*          PRODUCT KEY FIELD BEFORE THE NUMERIC TEST - A SHORT KEY
003680*          LEFT JUSTIFIED IN WS-PFLD-1 FAILED NUMERIC EVERY TIME.
003690           MOVE WS-PFLD-1 TO WS-PFLD-1-RJ.
003700           INSPECT WS-PFLD-1-RJ REPLACING LEADING SPACE BY ZERO.
003710           IF WS-PFLD-1-RJ NOT NUMERIC
003720               MOVE 'N' TO WS-KEY-OK-SW
003730           ELSE
003740               MOVE 'Y' TO WS-KEY-OK-SW
003750           END-IF.
003760*
003770       1262-EXIT.
003780           EXIT.
003790*
003800       1265-CLEAN-RATING.
003810*
003820*          02/11/89 TLH D-1351 - RATING CARRIES A DECIMAL POINT
003830*          (E.G. 4.69) SO IT WILL NOT TEST NUMERIC AS A WHOLE FIELD -
003840*          SPLIT ON THE POINT THE SAME AS A PRICE FIELD, RIGHT
003850*          JUSTIFY/ZERO FILL THE WHOLE PART AND TRAILING ZERO FILL
003860*          THE DECIMAL PART, THEN EDIT EACH PIECE SEPARATELY.
003870           MOVE SPACES TO WS-RATING-INT WS-RATING-FRAC
003880                          WS-RATING-INT-RJ.
003890           UNSTRING WS-PFLD-5 DELIMITED BY '.'
003900               INTO WS-RATING-INT WS-RATING-FRAC.
003910           IF WS-RATING-FRAC = SPACES
003920               MOVE ZERO TO WS-RATING-FRAC
003930           END-IF.
003940           INSPECT WS-RATING-FRAC REPLACING TRAILING SPACE BY ZERO.
003950           MOVE WS-RATING-INT TO WS-RATING-INT-RJ.
003960           INSPECT WS-RATING-INT-RJ REPLACING LEADING SPACE BY ZERO.
003970           IF WS-RATING-INT-RJ NOT NUMERIC OR WS-RATING-FRAC NOT NUMERIC
003980               MOVE 'N' TO WS-RATING-OK-SW
003990               GO TO 1265-EXIT
004000           END-IF.
004010           MOVE 'Y'                TO WS-RATING-OK-SW.
004020           MOVE WS-RATING-INT-RJ-N TO WS-RATING-INT-NUM.
004030           MOVE WS-RATING-FRAC     TO WS-RATING-FRAC-NUM.
004040*
004050       1265-EXIT.
004060           EXIT.
004070*
004080       2000-MAINLINE.
004090*
004100           PERFORM 2200-DERIVE-KEY.
004110           PERFORM 2250-LOOKUP-PRODUCT THRU 2250-EXIT.
004120           PERFORM 2300-BUILD-ENRICHED-LINE.
004130           PERFORM 2400-WRITE-ENRICHED.
004140           PERFORM 9000-READ.
004150*
004160       2200-DERIVE-KEY.
004170*
004180*          KEY DERIVATION CONTRACT - STRIP THE LEADING 'P' ONLY.
004190*          DO NOT STRIP A SECOND CHARACTER - SEE CHANGE LOG 02/18/87.
004200*
004210*          02/11/89 TLH D-1351 - STRIPPING THE 'P' LEFT THE REMAINDER
004220*          LEFT JUSTIFIED WITH TRAILING SPACES FOR ANY PRODUCT ID
004230*          UNDER 6 CHARACTERS (P101, P5 AND THE LIKE), WHICH FAILED
004240*          THE NUMERIC TEST AND FORCED THE KEY TO ZERO ON EVERY SUCH
004250*          RECORD.  THE STRIPPED TEXT IS NOW RIGHT JUSTIFIED AND ZERO
004260*          FILLED BEFORE THE NUMERIC TEST, THE SAME AS A KEYED ENTRY.
004270           MOVE SPACES TO WS-KEY-TEXT WS-KEY-TEXT-RJ.
004280           MOVE VT-PRODUCT-ID (2:5) TO WS-KEY-TEXT.
004290           MOVE 'N' TO WS-FOUND-SW.
004300           MOVE WS-KEY-TEXT TO WS-KEY-TEXT-RJ.
004310           INSPECT WS-KEY-TEXT-RJ REPLACING LEADING SPACE BY ZERO.
004320           IF WS-KEY-TEXT-RJ NOT NUMERIC
004330               MOVE ZERO TO WS-LOOKUP-KEY
004340           ELSE
004350               MOVE WS-KEY-NUM-RJ TO WS-LOOKUP-KEY
004360           END-IF.
004370*
004380       2250-LOOKUP-PRODUCT.
004390*
004400*          02/27/89 TLH D-1363 - RECODED TO THE SHOP'S NUMBERED
004410*          PARAGRAPH / GO TO EXIT STYLE - NO SENSE DRIVING THE TABLE
004420*          SEARCH WHEN THE PRODUCT TABLE NEVER LOADED ANY ROWS, AND
004430*          THE MATCHED/UNMATCHED BOOKKEEPING READS CLEANER AS TWO
004440*          SEPARATE GO TO BRANCHES THAN AS A NESTED IF/ELSE.
004450           MOVE SPACES TO EF-CATEGORY EF-BRAND.
004460           MOVE SPACES TO EF-RATING.
004470           MOVE 'False' TO EF-MATCH.
004480           MOVE 'N' TO WS-FOUND-SW.
004490*
004500           IF WS-PROD-TBL-COUNT = ZERO
004510               ADD 1 TO C-TOTAL-ENRICHED
004520               GO TO 2280-NOT-FOUND
004530           END-IF.
004540*
004550           PERFORM 2260-SEARCH-TABLE
004560               VARYING PROD-TBL-IDX FROM 1 BY 1
004570               UNTIL PROD-TBL-IDX > WS-PROD-TBL-COUNT
004580                  OR KEY-WAS-FOUND.
004590*
004600           ADD 1 TO C-TOTAL-ENRICHED.
004610           IF KEY-WAS-FOUND
004620               GO TO 2290-FOUND
004630           END-IF.
004640*
004650       2280-NOT-FOUND.
004660*
004670           PERFORM 2270-RECORD-UNMATCHED THRU 2270-EXIT.
004680           GO TO 2250-EXIT.
004690*
004700       2290-FOUND.
004710*
004720           ADD 1 TO C-MATCHED-CTR.
004730           MOVE 'True' TO EF-MATCH.
004740*
004750       2250-EXIT.
004760           EXIT.
004770*
004780       2260-SEARCH-TABLE.
004790*
004800           IF PT-PRODUCT-KEY (PROD-TBL-IDX) = WS-LOOKUP-KEY
004810               MOVE 'Y' TO WS-FOUND-SW
004820               MOVE PT-CATEGORY (PROD-TBL-IDX) TO EF-CATEGORY
004830               MOVE PT-BRAND    (PROD-TBL-IDX) TO EF-BRAND
004840               MOVE PT-RATING   (PROD-TBL-IDX) TO WS-RATING-EDIT
004850               MOVE WS-RATING-EDIT TO EF-RATING
004860           END-IF.
004870*
004880       2270-RECORD-UNMATCHED.
004890*
004900           MOVE SPACES TO AGG-REC.
004910           MOVE 'X' TO AGG-REC-TYPE.
004920           MOVE VT-PRODUCT-ID TO AGG-X-PRODUCT-ID.
004930           WRITE AGG-REC.
004940*
004950       2270-EXIT.
004960           EXIT.
004970*
004980       2300-BUILD-ENRICHED-LINE.
004990*
005000           MOVE VT-QUANTITY TO WS-QTY-EDIT.
005010           MOVE VT-UNIT-PRICE TO WS-PRICE-EDIT.
005020           MOVE SPACES TO ENR-OUT-TEXT.
005030           STRING VT-TRANS-ID     DELIMITED BY SPACE '|'
005040                  VT-TRANS-DATE   DELIMITED BY SPACE '|'
005050                  VT-PRODUCT-ID   DELIMITED BY SPACE '|'
005060                  VT-PRODUCT-NAME DELIMITED BY SPACE '|'
005070                  WS-QTY-EDIT     DELIMITED BY SIZE   '|'
005080                  WS-PRICE-EDIT   DELIMITED BY SIZE   '|'
005090                  VT-CUSTOMER-ID  DELIMITED BY SPACE '|'
005100                  VT-REGION       DELIMITED BY SPACE '|'
005110                  EF-CATEGORY     DELIMITED BY SPACE '|'
005120                  EF-BRAND        DELIMITED BY SPACE '|'
005130                  EF-RATING       DELIMITED BY SPACE '|'
005140                  EF-MATCH        DELIMITED BY SPACE
005150                  INTO ENR-OUT-TEXT.
005160*
005170       2400-WRITE-ENRICHED.
005180*
005190           WRITE ENR-OUT-REC.
005200*
005210       3000-CLOSING.
005220*
005230           PERFORM 3100-ENRICH-SUMMARY.
005240           CLOSE VALID-IN.
005250           CLOSE ENRICHED-OUT.
005260           CLOSE AGG-OUT.
005270*
005280       3100-ENRICH-SUMMARY.
005290*
005300           IF C-TOTAL-ENRICHED = ZERO
005310               MOVE ZERO TO WS-SUCCESS-PCT
005320           ELSE
005330               COMPUTE WS-SUCCESS-PCT ROUNDED =
005340                   (C-MATCHED-CTR / C-TOTAL-ENRICHED) * 100
005350           END-IF.
005360*
005370           MOVE SPACES TO AGG-REC.
005380           MOVE 'E' TO AGG-REC-TYPE.
005390           MOVE C-TOTAL-ENRICHED TO AGG-E-TOTAL-ENRICHED.
005400           MOVE C-MATCHED-CTR    TO AGG-E-MATCHED-CTR.
005410           MOVE WS-SUCCESS-PCT   TO AGG-E-SUCCESS-PCT.
005420           WRITE AGG-REC.
005430*
005440       9000-READ.
005450*
005460           READ VALID-IN
005470               AT END MOVE 'NO' TO MORE-RECS.
005480*
005490       9050-READ-PROD.
005500*
005510           READ PROD-FILE
005520               AT END MOVE 'NO' TO MORE-PROD-RECS.
