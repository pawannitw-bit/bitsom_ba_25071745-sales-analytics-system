000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.             SALVAL01.
000120       AUTHOR.                 C A ALDERWOOD.
000130       INSTALLATION.           MERIDIAN DISTRIBUTING CO - DATA PROC.
000140       DATE-WRITTEN.           JANUARY 12 1987.
000150       DATE-COMPILED.
000160       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  S A L E S   A N A L Y S I S   S Y S T E M  -  S A L V A L 0 1 *
000200*  THIS PROGRAM IS JOB STEP 1 OF THE SALES ANALYSIS SYSTEM.     *
000210*  IT READS THE RAW SALES TRANSACTION EXTRACT, SPLITS EACH      *
000220*  PIPE DELIMITED LINE INTO ITS EIGHT FIELDS, CLEANS UP THE     *
000230*  QUANTITY AND UNIT PRICE FIELDS, VALIDATES EACH RECORD, AND   *
000240*  OPTIONALLY FILTERS BY REGION AND BY SALE AMOUNT.  SURVIVING  *
000250*  TRANSACTIONS ARE WRITTEN TO THE VALIDATED WORK FILE FOR USE  *
000260*  BY SALENR02 (ENRICHMENT) AND SALANL03 (ANALYTICS).           *
000270*****************************************************************
000280*                    C H A N G E   L O G
000290*
000300*  DATE      BY    REQUEST   DESCRIPTION
000310*  --------  ----  --------  ------------------------------------
000320*  01/12/87  CAA   D-1140    ORIGINAL CODING AND UNIT TEST.
000330*  01/19/87  CAA   D-1140    ADDED REGION FILTER PER USER REQUEST.
000340*  02/02/87  CAA   D-1162    ADDED MIN/MAX AMOUNT FILTER.
000350*  02/14/87  CAA   D-1162    FIXED COMMA STRIP ON UNIT PRICE - WAS
000360*                            TRUNCATING CENTS ON PRICES OVER 999.
000370*  06/03/88  TLH   D-1301    CORRECTED BLANK LINE TEST AFTER FIELD
000380*                            COUNT CHANGE MOVED SKIP-HEADER UP.
000390*  02/03/89  TLH   D-1348    QUANTITY/PRICE NUMERIC EDIT WAS FAILING
000400*                            ON EVERY SHORT VALUE BECAUSE THE SPACE
000410*                            PADDED WORK FIELD TESTED NUMERIC AS A
000420*                            WHOLE - FIELD IS NOW RIGHT JUSTIFIED
000430*                            AND ZERO FILLED FIRST (SEE 2050/2060).
000440*  02/25/89  TLH   D-1361    MOVED THE FILTER SUMMARY COUNTERS OUT OF
000450*                            WORK-AREA TO STANDALONE 77-LEVEL ITEMS
000460*                            TO MATCH THE COUNTER STYLE USED IN THE
000470*                            REST OF THE SYSTEM'S PROGRAMS.
000480*  02/28/89  TLH   D-1364    UNIT PRICE COMMA STRIP WAS DROPPING THE
000490*                            CENTS WHENEVER THE PRICE HAD BOTH A
000500*                            THOUSANDS COMMA AND A DECIMAL PART
000510*                            (1,234.56 CAME BACK 1234.00) - COMMA
000520*                            GROUPS ARE NOW JOINED BACK INTO ONE
000530*                            NUMBER STRING BEFORE THE DECIMAL POINT
000540*                            IS SPLIT OUT (SEE 2060).
000550*  02/28/89  TLH   D-1365    TRANS ID PREFIX CHECK REPLACED WITH A
000560*                            STRAIGHT SUBSTRING TEST - THE OLD RANGE/
000570*                            LITERAL 88-LEVEL REJECTED VALID IDS
000580*                            WHOSE SECOND CHARACTER WAS A LETTER
000590*                            (SEE 2100).  ALSO DROPPED THE UNUSED
000600*                            UPSI-0/UPSI-1 SWITCHES FROM SPECIAL-
000610*                            NAMES - FILTER REQUESTS ARE GATED BY
000620*                            WS-REGION-FILTER/WS-MIN-SUPPLIED/
000630*                            WS-MAX-SUPPLIED, NOT BY OPERATOR
000640*                            SWITCHES, AND NOTHING EVER TESTED THEM.
000650*  11/09/89  TLH   D-1390    FILTER SUMMARY NOW PRINTS TO SALCTL1
000660*                            INSTEAD OF GOING TO THE SYSTEM LOG.
000670*  04/22/91  RWP   D-1455    VALIDATION OF CUSTOMER ID PREFIX ADDED
000680*                            PER AUDIT FINDING 91-07.
000690*  09/14/93  RWP   D-1502    RAISED MAX LINE LENGTH FROM 160 TO 200
000700*                            CHARS - LONG PRODUCT NAMES TRUNCATING.
000710*  03/02/95  RWP   D-1549    TIGHTENED TRANSACTION ID EDIT - MUST
000720*                            START WITH 'T' PER NEW SPEC.
000730*  01/06/98  JMP   Y2K-0042  YEAR 2000 REMEDIATION - REPLACED TWO
000740*                            DIGIT YEAR FROM ACCEPT FROM DATE WITH
000750*                            CENTURY WINDOW LOGIC (SEE 1050-CENTURY-
000760*                            WINDOW).  WINDOW IS 00-49 = 20XX,
000770*                            50-99 = 19XX.
000780*  11/30/99  JMP   Y2K-0042  Y2K FINAL SIGN-OFF - RE-TESTED AGAINST
000790*                            DATES SPANNING 12/31/99 - 01/01/00.
000800*  07/19/02  DNK   D-1688    FILTER SUMMARY LINE WIDTH ADJUSTED FOR
000810*                            NEW PRINTER CLASS.
000820*  05/11/07  DNK   D-1745    ADDED FILE STATUS CHECK ON SALESIN SO
000830*                            A MISSING EXTRACT NO LONGER ABENDS THE
000840*                            STEP - JOB NOW CONTINUES WITH AN EMPTY
000850*                            TRANSACTION SET PER OPERATIONS REQUEST.
000860*  02/20/11  DNK   D-1802    RENUMBERED PARAGRAPHS ABOVE 9000 RANGE
000870*                            TO AVOID COLLISION WITH NEW HOUSE
000880*                            STANDARD COPY MEMBER RANGE.
000890*****************************************************************
000900*
000910       ENVIRONMENT DIVISION.
000920       CONFIGURATION SECTION.
000930       SPECIAL-NAMES.
000940           C01 IS TOP-OF-FORM
000950           CLASS NUMERIC-CLASS IS "0123456789".
000960*
000970       INPUT-OUTPUT SECTION.
000980       FILE-CONTROL.
000990*
001000           SELECT SALES-FILE
001010               ASSIGN TO SALESIN
001020               ORGANIZATION IS LINE SEQUENTIAL
001030               FILE STATUS IS WS-SALES-STATUS.
001040*
001050           SELECT VALID-OUT
001060               ASSIGN TO SALVALD
001070               ORGANIZATION IS LINE SEQUENTIAL.
001080*
001090           SELECT CTLOUT
001100               ASSIGN TO SALCTL1.
001110*
001120       DATA DIVISION.
001130       FILE SECTION.
001140*
001150       FD  SALES-FILE
001160           LABEL RECORD IS OMITTED
001170           RECORD CONTAINS 250 CHARACTERS
001180           DATA RECORD IS SALES-IN-REC.
001190*
001200       01  SALES-IN-REC.
001210           05  SALES-IN-TEXT           PIC X(200).
001220           05  FILLER                  PIC X(50)   VALUE SPACES.
001230*
001240       01  SALES-IN-REC-CHK  REDEFINES SALES-IN-REC.
001250           05  SALES-IN-WHOLE          PIC X(250).
001260*
001270       FD  VALID-OUT
001280           LABEL RECORD IS OMITTED
001290           RECORD CONTAINS 120 CHARACTERS
001300           DATA RECORD IS VALID-TRANS-REC.
001310*
001320       01  VALID-TRANS-REC.
001330           05  VT-TRANS-ID             PIC X(6).
001340           05  VT-TRANS-DATE           PIC X(10).
001350           05  VT-PRODUCT-ID           PIC X(6).
001360           05  VT-PRODUCT-NAME         PIC X(30).
001370           05  VT-QUANTITY             PIC S9(5)      COMP-3.
001380           05  VT-UNIT-PRICE           PIC S9(7)V99   COMP-3.
001390           05  VT-CUSTOMER-ID          PIC X(6).
001400           05  VT-REGION               PIC X(10).
001410           05  FILLER                  PIC X(53)      VALUE SPACES.
001420*
001430       FD  CTLOUT
001440           LABEL RECORD IS OMITTED
001450           RECORD CONTAINS 132 CHARACTERS
001460           LINAGE IS 60 WITH FOOTING AT 55
001470           DATA RECORD IS PRTLINE.
001480*
001490       01  PRTLINE                     PIC X(132).
001500*
001510       WORKING-STORAGE SECTION.
001520*
001530       01  WORK-AREA.
001540           05  C-PCTR                  PIC 99       COMP   VALUE ZERO.
001550           05  MORE-RECS               PIC XXX             VALUE 'YES'.
001560           05  ERR-SWITCH              PIC XXX             VALUE 'NO'.
001570           05  WS-SALES-STATUS         PIC XX              VALUE SPACES.
001580               88  SALES-FILE-OK               VALUE '00'.
001590               88  SALES-FILE-MISSING          VALUE '35'.
001600           05  FILLER                  PIC X(4)            VALUE SPACES.
001610*
001620*          02/25/89 TLH D-1361 - MOVED THE FILTER SUMMARY COUNTERS OUT
001630*          TO STANDALONE 77-LEVEL ITEMS, THE SAME AS THE COUNTERS IN
001640*          SALENR02/SALANL03/SALRPT04 - BRINGS THIS PROGRAM IN LINE
001650*          WITH THE REST OF THE SYSTEM.
001660       77  C-TOTAL-INPUT               PIC 9(7)     COMP   VALUE ZERO.
001670       77  C-INVALID-CTR               PIC 9(7)     COMP   VALUE ZERO.
001680       77  C-REGION-REMOVED            PIC 9(7)     COMP   VALUE ZERO.
001690       77  C-AMOUNT-REMOVED            PIC 9(7)     COMP   VALUE ZERO.
001700       77  C-FINAL-COUNT               PIC 9(7)     COMP   VALUE ZERO.
001710*
001720       01  WS-FILTER-PARMS.
001730           05  WS-REGION-FILTER        PIC X(10)           VALUE SPACES.
001740           05  WS-AMOUNT-MIN           PIC S9(9)V99 COMP-3  VALUE ZERO.
001750           05  WS-AMOUNT-MAX           PIC S9(9)V99 COMP-3
001760                                             VALUE 999999999.99.
001770           05  WS-MIN-SUPPLIED         PIC X               VALUE 'N'.
001780               88  MIN-WAS-SUPPLIED            VALUE 'Y'.
001790           05  WS-MAX-SUPPLIED         PIC X               VALUE 'N'.
001800               88  MAX-WAS-SUPPLIED            VALUE 'Y'.
001810           05  WS-CONSOLE-REPLY        PIC X(12)           VALUE SPACES.
001820           05  FILLER                  PIC X(5)            VALUE SPACES.
001830*
001840       01  WS-SPLIT-FIELDS.
001850           05  WS-FLD-1                PIC X(40).
001860           05  WS-FLD-2                PIC X(40).
001870           05  WS-FLD-3                PIC X(40).
001880           05  WS-FLD-4                PIC X(40).
001890           05  WS-FLD-5                PIC X(40).
001900           05  WS-FLD-6                PIC X(40).
001910           05  WS-FLD-7                PIC X(40).
001920           05  WS-FLD-8                PIC X(40).
001930           05  WS-FLD-9                PIC X(40).
001940           05  WS-FIELD-COUNT          PIC 9        COMP   VALUE ZERO.
001950           05  FILLER                  PIC X(4)            VALUE SPACES.
001960*
001970       01  WS-CLEAN-WORK.
001980           05  WS-CLEAN-NUM            PIC X(11)           VALUE SPACES.
001990           05  WS-CLEAN-NUM-N  REDEFINES WS-CLEAN-NUM
002000                                        PIC 9(11).
002010           05  WS-CLEAN-NUM-RJ         PIC X(11)           VALUE SPACES
002020                                        JUSTIFIED RIGHT.
002030           05  WS-CLEAN-NUM-RJ-N REDEFINES WS-CLEAN-NUM-RJ
002040                                        PIC 9(11).
002050           05  WS-CP-1                 PIC X(20)           VALUE SPACES.
002060           05  WS-CP-2                 PIC X(20)           VALUE SPACES.
002070           05  WS-CP-3                 PIC X(20)           VALUE SPACES.
002080           05  WS-INT-PART             PIC X(9)            VALUE SPACES.
002090           05  WS-INT-PART-RJ          PIC X(9)            VALUE SPACES
002100                                        JUSTIFIED RIGHT.
002110           05  WS-INT-PART-RJ-N REDEFINES WS-INT-PART-RJ
002120                                        PIC 9(9).
002130           05  WS-FRAC-PART            PIC X(2)            VALUE SPACES.
002140           05  WS-INT-NUM              PIC 9(7)     COMP   VALUE ZERO.
002150           05  WS-FRAC-NUM             PIC 99       COMP   VALUE ZERO.
002160           05  FILLER                  PIC X(6)            VALUE SPACES.
002170*
002180       01  PARSED-TRANS.
002190           05  PT-TRANS-ID             PIC X(6)            VALUE SPACES.
002200           05  PT-TRANS-DATE           PIC X(10)           VALUE SPACES.
002210           05  PT-TRANS-DATE-R REDEFINES PT-TRANS-DATE.
002220               10  PT-DATE-YYYY        PIC 9(4).
002230               10  FILLER              PIC X.
002240               10  PT-DATE-MM          PIC 99.
002250               10  FILLER              PIC X.
002260               10  PT-DATE-DD          PIC 99.
002270           05  PT-PRODUCT-ID           PIC X(6)            VALUE SPACES.
002280           05  PT-PRODUCT-NAME         PIC X(30)           VALUE SPACES.
002290           05  PT-QUANTITY             PIC S9(5)    COMP-3  VALUE ZERO.
002300           05  PT-UNIT-PRICE           PIC S9(7)V99 COMP-3  VALUE ZERO.
002310           05  PT-CUSTOMER-ID          PIC X(6)            VALUE SPACES.
002320           05  PT-REGION               PIC X(10)           VALUE SPACES.
002330           05  PT-AMOUNT               PIC S9(9)V99 COMP-3  VALUE ZERO.
002340           05  FILLER                  PIC X(9)            VALUE SPACES.
002350*
002360       01  WS-TODAY-RAW.
002370           05  WS-TODAY-YY             PIC 99.
002380           05  WS-TODAY-MM             PIC 99.
002390           05  WS-TODAY-DD             PIC 99.
002400*
002410       01  SYS-DATE.
002420           05  I-CENTURY               PIC 99       COMP   VALUE 19.
002430           05  I-YEAR-2                PIC 99       COMP   VALUE ZERO.
002440           05  I-MONTH                 PIC 99       COMP   VALUE ZERO.
002450           05  I-DAY                   PIC 99       COMP   VALUE ZERO.
002460*
002470       01  COMPANY-TITLE-LINE.
002480           05  FILLER                  PIC X(6)    VALUE 'DATE: '.
002490           05  O-MONTH                 PIC 99.
002500           05  FILLER                  PIC X       VALUE '/'.
002510           05  O-DAY                   PIC 99.
002520           05  FILLER                  PIC X       VALUE '/'.
002530           05  O-CENTURY                       PIC 99.
002540           05  O-YEAR-2                        PIC 99.
002550           05  FILLER                  PIC X(29)   VALUE SPACES.
002560           05  FILLER                  PIC X(30)   VALUE
002570               'SALVAL01 - FILTER SUMMARY'.
002580           05  FILLER                  PIC X(37)   VALUE SPACES.
002590           05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
002600           05  O-PCTR                  PIC Z9.
002610*
002620       01  AUTHOR-HEADING-LINE.
002630           05  FILLER                  PIC X(62)   VALUE SPACES.
002640           05  FILLER                  PIC X(16)   VALUE 'C A ALDERWOOD'.
002650           05  FILLER                  PIC X(54)   VALUE SPACES.
002660*
002670       01  FILTER-COLUMN-HEADING.
002680           05  FILLER                  PIC X(10)   VALUE SPACES.
002690           05  FILLER                  PIC X(30)   VALUE 'DESCRIPTION'.
002700           05  FILLER                  PIC X(10)   VALUE SPACES.
002710           05  FILLER                  PIC X(5)    VALUE 'COUNT'.
002720           05  FILLER                  PIC X(77)   VALUE SPACES.
002730*
002740       01  FILTER-LINE.
002750           05  FILLER                  PIC X(10)   VALUE SPACES.
002760           05  O-FILTER-DESC           PIC X(30).
002770           05  FILLER                  PIC X(10)   VALUE SPACES.
002780           05  O-FILTER-COUNT          PIC ZZZ,ZZ9.
002790           05  FILLER                  PIC X(73)   VALUE SPACES.
002800*
002810       01  FILTER-REGION-LINE.
002820           05  FILLER                  PIC X(10)   VALUE SPACES.
002830           05  FILLER                  PIC X(24)
002840                                        VALUE 'REGION FILTER REQUESTED'.
002850           05  FILLER                  PIC X(2)    VALUE SPACES.
002860           05  O-REGION-VALUE          PIC X(10).
002870           05  FILLER                  PIC X(86)   VALUE SPACES.
002880*
002890       01  BLANK-LINE.
002900           05  FILLER                  PIC X(132)  VALUE SPACES.
002910*
002920       PROCEDURE DIVISION.
002930*
002940       0000-SALVAL01.
002950*
002960           PERFORM 1000-INIT.
002970           PERFORM 2000-MAINLINE UNTIL MORE-RECS = 'NO'.
002980           PERFORM 3000-CLOSING.
002990           STOP RUN.
003000*
003010       1000-INIT.
003020*
003030           ACCEPT WS-TODAY-RAW FROM DATE.
003040           MOVE WS-TODAY-MM TO I-MONTH.
003050           MOVE WS-TODAY-DD TO I-DAY.
003060           MOVE WS-TODAY-YY TO I-YEAR-2.
003070           PERFORM 1050-CENTURY-WINDOW.
003080           MOVE I-MONTH TO O-MONTH.
003090           MOVE I-DAY TO O-DAY.
003100           MOVE I-CENTURY TO O-CENTURY.
003110           MOVE I-YEAR-2 TO O-YEAR-2.
003120*
003130           DISPLAY 'SALVAL01 - ENTER REGION FILTER OR SPACES FOR NONE'
003140               UPON CONSOLE.
003150           ACCEPT WS-REGION-FILTER FROM CONSOLE.
003160*
003170           DISPLAY 'SALVAL01 - ENTER MINIMUM AMOUNT OR SPACES FOR NONE'
003180               UPON CONSOLE.
003190           ACCEPT WS-CONSOLE-REPLY FROM CONSOLE.
003200           IF WS-CONSOLE-REPLY NOT = SPACES
003210               MOVE WS-CONSOLE-REPLY TO WS-AMOUNT-MIN
003220               MOVE 'Y' TO WS-MIN-SUPPLIED
003230           END-IF.
003240*
003250           DISPLAY 'SALVAL01 - ENTER MAXIMUM AMOUNT OR SPACES FOR NONE'
003260               UPON CONSOLE.
003270           MOVE SPACES TO WS-CONSOLE-REPLY.
003280           ACCEPT WS-CONSOLE-REPLY FROM CONSOLE.
003290           IF WS-CONSOLE-REPLY NOT = SPACES
003300               MOVE WS-CONSOLE-REPLY TO WS-AMOUNT-MAX
003310               MOVE 'Y' TO WS-MAX-SUPPLIED
003320           END-IF.
003330*
003340           OPEN INPUT SALES-FILE.
003350           IF SALES-FILE-MISSING
003360               DISPLAY 'SALVAL01 - SALESIN NOT FOUND - EMPTY RUN'
003370                   UPON CONSOLE
003380               MOVE 'NO' TO MORE-RECS
003390           ELSE
003400               OPEN OUTPUT VALID-OUT
003410               OPEN OUTPUT CTLOUT
003420               PERFORM 9000-READ
003430               PERFORM 1100-SKIP-HEADER
003440           END-IF.
003450*
003460       1050-CENTURY-WINDOW.
003470*
003480           IF I-YEAR-2 < 50
003490               MOVE 20 TO I-CENTURY
003500           ELSE
003510               MOVE 19 TO I-CENTURY
003520           END-IF.
003530*
003540       1100-SKIP-HEADER.
003550*
003560           IF SALES-IN-WHOLE NOT = SPACES
003570               PERFORM 9000-READ
003580           END-IF.
003590*
003600       2000-MAINLINE.
003610*
003620           ADD 1 TO C-TOTAL-INPUT.
003630           IF SALES-IN-WHOLE = SPACES
003640               PERFORM 9000-READ
003650           ELSE
003660               PERFORM 2000-PARSE-LINE THRU 2000-EXIT
003670               PERFORM 9000-READ
003680           END-IF.
003690*
003700       2000-PARSE-LINE.
003710*
003720           MOVE SPACES TO WS-SPLIT-FIELDS.
003730           MOVE ZERO   TO WS-FIELD-COUNT.
003740           UNSTRING SALES-IN-TEXT DELIMITED BY '|'
003750               INTO WS-FLD-1 WS-FLD-2 WS-FLD-3 WS-FLD-4
003760                    WS-FLD-5 WS-FLD-6 WS-FLD-7 WS-FLD-8
003770                    WS-FLD-9
003780               TALLYING IN WS-FIELD-COUNT.
003790*
003800           IF WS-FIELD-COUNT NOT = 8
003810               ADD 1 TO C-INVALID-CTR
003820               GO TO 2000-EXIT
003830           END-IF.
003840*
003850           INSPECT WS-FLD-4 REPLACING ALL ',' BY ' '.
003860*
003870           MOVE WS-FLD-1 TO PT-TRANS-ID.
003880           MOVE WS-FLD-2 TO PT-TRANS-DATE.
003890           MOVE WS-FLD-3 TO PT-PRODUCT-ID.
003900           MOVE WS-FLD-4 TO PT-PRODUCT-NAME.
003910           MOVE WS-FLD-7 TO PT-CUSTOMER-ID.
003920           MOVE WS-FLD-8 TO PT-REGION.
003930*
003940           PERFORM 2050-CLEAN-QUANTITY THRU 2050-EXIT.
003950           IF ERR-SWITCH = 'YES'
003960               ADD 1 TO C-INVALID-CTR
003970               GO TO 2000-EXIT
003980           END-IF.
003990*
004000           PERFORM 2060-CLEAN-PRICE THRU 2060-EXIT.
004010           IF ERR-SWITCH = 'YES'
004020               ADD 1 TO C-INVALID-CTR
004030               GO TO 2000-EXIT
004040           END-IF.
004050*
004060           PERFORM 2100-VALIDATION THRU 2100-EXIT.
004070           IF ERR-SWITCH = 'YES'
004080               ADD 1 TO C-INVALID-CTR
004090               GO TO 2000-EXIT
004100           END-IF.
004110*
004120           COMPUTE PT-AMOUNT = PT-QUANTITY * PT-UNIT-PRICE.
004130*
004140           PERFORM 2200-REGION-FILTER THRU 2200-EXIT.
004150           IF ERR-SWITCH = 'YES'
004160               GO TO 2000-EXIT
004170           END-IF.
004180*
004190           PERFORM 2300-AMOUNT-FILTER THRU 2300-EXIT.
004200           IF ERR-SWITCH = 'YES'
004210               GO TO 2000-EXIT
004220           END-IF.
004230*
004240           PERFORM 2500-WRITE-VALID.
004250*
004260       2000-EXIT.
004270           EXIT.
004280*
004290       2050-CLEAN-QUANTITY.
004300*
004310*          02/03/89 TLH D-1348 - STRAIGHT NUMERIC TEST ON THE SPACE
004320*          PADDED WORK FIELD WAS REJECTING EVERY SHORT QUANTITY -
004330*          FIELD IS NOW RIGHT JUSTIFIED AND ZERO FILLED BEFORE THE
004340*          NUMERIC TEST, THE SAME AS A KEYED NUMERIC ENTRY FIELD.
004350           MOVE 'NO' TO ERR-SWITCH.
004360           MOVE SPACES TO WS-CP-1 WS-CP-2 WS-CP-3 WS-CLEAN-NUM
004370                          WS-CLEAN-NUM-RJ.
004380           UNSTRING WS-FLD-5 DELIMITED BY ','
004390               INTO WS-CP-1 WS-CP-2 WS-CP-3.
004400           STRING WS-CP-1 DELIMITED BY SPACE
004410                  WS-CP-2 DELIMITED BY SPACE
004420                  WS-CP-3 DELIMITED BY SPACE
004430                  INTO WS-CLEAN-NUM.
004440           IF WS-CLEAN-NUM = SPACES
004450               MOVE 'YES' TO ERR-SWITCH
004460               GO TO 2050-EXIT
004470           END-IF.
004480           MOVE WS-CLEAN-NUM TO WS-CLEAN-NUM-RJ.
004490           INSPECT WS-CLEAN-NUM-RJ REPLACING LEADING SPACE BY ZERO.
004500           IF WS-CLEAN-NUM-RJ NOT NUMERIC
004510               MOVE 'YES' TO ERR-SWITCH
004520               GO TO 2050-EXIT
004530           END-IF.
004540           MOVE WS-CLEAN-NUM-RJ-N TO PT-QUANTITY.
004550*
004560       2050-EXIT.
004570           EXIT.
004580*
004590       2060-CLEAN-PRICE.
004600*
004610*          02/03/89 TLH D-1348 - SAME RIGHT JUSTIFY / ZERO FILL FIX
004620*          AS 2050-CLEAN-QUANTITY ABOVE, APPLIED TO THE WHOLE DOLLAR
004630*          PORTION OF THE PRICE.  THE CENTS PORTION IS ALREADY LEFT
004640*          JUSTIFIED FROM THE UNSTRING ON THE DECIMAL POINT, SO IT
004650*          IS ZERO FILLED ON THE TRAILING END INSTEAD.
004660*
004670*          02/28/89 TLH D-1364 - THE COMMA GROUPS WERE STRUNG BACK
004680*          TOGETHER BEFORE THE DECIMAL POINT WAS SPLIT OUT, SO A
004690*          PRICE WITH BOTH A THOUSANDS COMMA AND CENTS (1,234.56)
004700*          ONLY EVER SAW THE DOT INSIDE THE FIRST COMMA GROUP AND
004710*          THE CENTS IN THE SECOND GROUP WERE THROWN AWAY - CAME
004720*          BACK AS 1234.00.  THE COMMA GROUPS ARE NOW JOINED BACK
004730*          INTO ONE NUMBER STRING FIRST, AND THE DECIMAL POINT IS
004740*          SPLIT OUT OF THE JOINED STRING, NOT OUT OF A SINGLE
004750*          COMMA GROUP.
004760           MOVE 'NO' TO ERR-SWITCH.
004770           MOVE SPACES TO WS-CP-1 WS-CP-2 WS-CP-3 WS-CLEAN-NUM.
004780           UNSTRING WS-FLD-6 DELIMITED BY ','
004790               INTO WS-CP-1 WS-CP-2 WS-CP-3.
004800           STRING WS-CP-1 DELIMITED BY SPACE
004810                  WS-CP-2 DELIMITED BY SPACE
004820                  WS-CP-3 DELIMITED BY SPACE
004830                  INTO WS-CLEAN-NUM.
004840           MOVE SPACES TO WS-INT-PART WS-FRAC-PART WS-INT-PART-RJ.
004850           UNSTRING WS-CLEAN-NUM DELIMITED BY '.'
004860               INTO WS-INT-PART WS-FRAC-PART.
004870           IF WS-FRAC-PART = SPACES
004880               MOVE ZERO TO WS-FRAC-PART
004890           END-IF.
004900           INSPECT WS-FRAC-PART REPLACING TRAILING SPACE BY ZERO.
004910           MOVE WS-INT-PART TO WS-INT-PART-RJ.
004920           INSPECT WS-INT-PART-RJ REPLACING LEADING SPACE BY ZERO.
004930           IF WS-INT-PART-RJ NOT NUMERIC OR WS-FRAC-PART NOT NUMERIC
004940               MOVE 'YES' TO ERR-SWITCH
004950               GO TO 2060-EXIT
004960           END-IF.
004970           MOVE WS-INT-PART-RJ-N TO WS-INT-NUM.
004980           MOVE WS-FRAC-PART     TO WS-FRAC-NUM.
004990           COMPUTE PT-UNIT-PRICE ROUNDED =
005000               WS-INT-NUM + (WS-FRAC-NUM / 100).
005010*
005020       2060-EXIT.
005030           EXIT.
005040*
005050       2100-VALIDATION.
005060*
005070           MOVE 'NO' TO ERR-SWITCH.
005080*
005090*          02/28/89 TLH D-1365 - TRANS ID PREFIX TEST WAS A RANGE/
005100*          LITERAL 88-LEVEL THAT REJECTED ANY ID WHOSE SECOND
005110*          CHARACTER WAS A LETTER BEYOND AN EXACT 2-CHARACTER MATCH
005120*          (TAB123, T9ZZZZ AND THE LIKE) - REPLACED WITH A STRAIGHT
005130*          SUBSTRING TEST, THE SAME AS THE PRODUCT/CUSTOMER ID CHECKS
005140*          BELOW.
005150           IF PT-TRANS-ID = SPACES
005160               MOVE 'YES' TO ERR-SWITCH
005170               GO TO 2100-EXIT
005180           END-IF.
005190           IF PT-TRANS-ID (1:1) NOT = 'T'
005200               MOVE 'YES' TO ERR-SWITCH
005210               GO TO 2100-EXIT
005220           END-IF.
005230*
005240           IF PT-PRODUCT-ID = SPACES
005250               MOVE 'YES' TO ERR-SWITCH
005260               GO TO 2100-EXIT
005270           END-IF.
005280           IF PT-PRODUCT-ID (1:1) NOT = 'P'
005290               MOVE 'YES' TO ERR-SWITCH
005300               GO TO 2100-EXIT
005310           END-IF.
005320*
005330           IF PT-CUSTOMER-ID = SPACES
005340               MOVE 'YES' TO ERR-SWITCH
005350               GO TO 2100-EXIT
005360           END-IF.
005370           IF PT-CUSTOMER-ID (1:1) NOT = 'C'
005380               MOVE 'YES' TO ERR-SWITCH
005390               GO TO 2100-EXIT
005400           END-IF.
005410*
005420           IF PT-QUANTITY NOT > ZERO
005430               MOVE 'YES' TO ERR-SWITCH
005440               GO TO 2100-EXIT
005450           END-IF.
005460*
005470           IF PT-UNIT-PRICE NOT > ZERO
005480               MOVE 'YES' TO ERR-SWITCH
005490               GO TO 2100-EXIT
005500           END-IF.
005510*
005520       2100-EXIT.
005530           EXIT.
005540*
005550       2200-REGION-FILTER.
005560*
005570           MOVE 'NO' TO ERR-SWITCH.
005580           IF WS-REGION-FILTER NOT = SPACES
005590               IF PT-REGION NOT = WS-REGION-FILTER
005600                   MOVE 'YES' TO ERR-SWITCH
005610                   ADD 1 TO C-REGION-REMOVED
005620               END-IF
005630           END-IF.
005640*
005650       2200-EXIT.
005660           EXIT.
005670*
005680       2300-AMOUNT-FILTER.
005690*
005700           MOVE 'NO' TO ERR-SWITCH.
005710           IF MIN-WAS-SUPPLIED
005720               IF PT-AMOUNT < WS-AMOUNT-MIN
005730                   MOVE 'YES' TO ERR-SWITCH
005740                   ADD 1 TO C-AMOUNT-REMOVED
005750                   GO TO 2300-EXIT
005760               END-IF
005770           END-IF.
005780           IF MAX-WAS-SUPPLIED
005790               IF PT-AMOUNT > WS-AMOUNT-MAX
005800                   MOVE 'YES' TO ERR-SWITCH
005810                   ADD 1 TO C-AMOUNT-REMOVED
005820               END-IF
005830           END-IF.
005840*
005850       2300-EXIT.
005860           EXIT.
005870*
005880       2500-WRITE-VALID.
005890*
005900           MOVE PT-TRANS-ID     TO VT-TRANS-ID.
005910           MOVE PT-TRANS-DATE   TO VT-TRANS-DATE.
005920           MOVE PT-PRODUCT-ID   TO VT-PRODUCT-ID.
005930           MOVE PT-PRODUCT-NAME TO VT-PRODUCT-NAME.
005940           MOVE PT-QUANTITY     TO VT-QUANTITY.
005950           MOVE PT-UNIT-PRICE   TO VT-UNIT-PRICE.
005960           MOVE PT-CUSTOMER-ID  TO VT-CUSTOMER-ID.
005970           MOVE PT-REGION       TO VT-REGION.
005980           WRITE VALID-TRANS-REC.
005990           ADD 1 TO C-FINAL-COUNT.
006000*
006010       3000-CLOSING.
006020*
006030           IF SALES-FILE-OK
006040               PERFORM 3100-FILTER-SUMMARY
006050               CLOSE SALES-FILE
006060               CLOSE VALID-OUT
006070               CLOSE CTLOUT
006080           END-IF.
006090*
006100       3100-FILTER-SUMMARY.
006110*
006120           ADD 1 TO C-PCTR.
006130           MOVE C-PCTR TO O-PCTR.
006140           WRITE PRTLINE FROM COMPANY-TITLE-LINE
006150               AFTER ADVANCING PAGE.
006160           WRITE PRTLINE FROM AUTHOR-HEADING-LINE
006170               AFTER ADVANCING 1 LINE.
006180           WRITE PRTLINE FROM BLANK-LINE
006190               AFTER ADVANCING 1 LINE.
006200           WRITE PRTLINE FROM FILTER-COLUMN-HEADING
006210               AFTER ADVANCING 1 LINE.
006220           WRITE PRTLINE FROM BLANK-LINE
006230               AFTER ADVANCING 1 LINE.
006240*
006250           MOVE 'TOTAL TRANSACTIONS READ' TO O-FILTER-DESC.
006260           MOVE C-TOTAL-INPUT TO O-FILTER-COUNT.
006270           WRITE PRTLINE FROM FILTER-LINE AFTER ADVANCING 1 LINE.
006280*
006290           MOVE 'INVALID RECORDS' TO O-FILTER-DESC.
006300           MOVE C-INVALID-CTR TO O-FILTER-COUNT.
006310           WRITE PRTLINE FROM FILTER-LINE AFTER ADVANCING 1 LINE.
006320*
006330           MOVE 'REMOVED BY REGION FILTER' TO O-FILTER-DESC.
006340           MOVE C-REGION-REMOVED TO O-FILTER-COUNT.
006350           WRITE PRTLINE FROM FILTER-LINE AFTER ADVANCING 1 LINE.
006360*
006370           MOVE 'REMOVED BY AMOUNT FILTER' TO O-FILTER-DESC.
006380           MOVE C-AMOUNT-REMOVED TO O-FILTER-COUNT.
006390           WRITE PRTLINE FROM FILTER-LINE AFTER ADVANCING 1 LINE.
006400*
006410           MOVE 'FINAL VALID COUNT' TO O-FILTER-DESC.
006420           MOVE C-FINAL-COUNT TO O-FILTER-COUNT.
006430           WRITE PRTLINE FROM FILTER-LINE AFTER ADVANCING 1 LINE.
006440*
006450           IF WS-REGION-FILTER NOT = SPACES
006460               MOVE WS-REGION-FILTER TO O-REGION-VALUE
006470               WRITE PRTLINE FROM FILTER-REGION-LINE
006480                   AFTER ADVANCING 2 LINES
006490           END-IF.
006500*
006510       9000-READ.
006520*
006530           READ SALES-FILE
006540               AT END MOVE 'NO' TO MORE-RECS.
