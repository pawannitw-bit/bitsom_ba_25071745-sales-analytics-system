000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.             SALANL03.
000120       AUTHOR.                 C A ALDERWOOD.
000130       INSTALLATION.           MERIDIAN DISTRIBUTING CO - DATA PROC.
000140       DATE-WRITTEN.           MARCH 1 1987.
000150       DATE-COMPILED.
000160       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  S A L E S   A N A L Y S I S   S Y S T E M  -  S A L A N L 0 3 *
000200*  THIS PROGRAM IS JOB STEP 3 OF THE SALES ANALYSIS SYSTEM.     *
000210*  IT MAKES ONE PASS OVER THE VALIDATED TRANSACTION WORK FILE   *
000220*  AND BUILDS, ENTIRELY IN WORKING STORAGE TABLES, THE GRAND    *
000230*  TOTALS, THE REGION BREAKDOWN, THE PRODUCT AND CUSTOMER        *
000240*  RANKINGS, THE DAILY TREND, AND THE PEAK SELLING DAY.  THE    *
000250*  TABLES ARE SORTED IN PLACE BY A HOUSE BUBBLE-SORT PARAGRAPH  *
000260*  (NO SORT VERB IS USED) AND THE RESULTS ARE APPENDED TO THE   *
000270*  SALAGG WORK FILE FOR SALRPT04 TO PRINT.                      *
000280*****************************************************************
000290*                    C H A N G E   L O G
000300*
000310*  DATE      BY    REQUEST   DESCRIPTION
000320*  --------  ----  --------  ------------------------------------
000330*  03/01/87  CAA   D-1142    ORIGINAL CODING AND UNIT TEST.
000340*  03/20/87  CAA   D-1142    ADDED PER-CUSTOMER AVERAGE ORDER VALUE.
000350*  04/02/88  TLH   D-1315    RAISED PRODUCT/CUSTOMER TABLE SIZE
000360*                            FROM 100 TO 300 ENTRIES.
000370*  02/27/89  TLH   D-1362    RECODED THE LOW PERFORMER AND PEAK DAY
000380*                            PARAGRAPHS TO THE SHOP'S NUMBERED
000390*                            PARAGRAPH / GO TO EXIT STYLE SO AN EMPTY
000400*                            PRODUCT OR DATE TABLE SKIPS THE SORT AND
000410*                            SCAN CLEANLY INSTEAD OF FALLING THROUGH
000420*                            A STRUCTURED IF WITH NOTHING TO DO.
000430*  12/02/89  TLH   D-1396    LOW PERFORMER LIST NOW USES THRESHOLD
000440*                            OF 14 UNITS PER MANAGEMENT REQUEST
000450*                            (WAS HARD CODED AT 10).
000460*  05/30/91  RWP   D-1457    PEAK DAY LOGIC CORRECTED TO KEEP THE
000470*                            EARLIEST DATE ON A TIE - WAS KEEPING
000480*                            THE LAST DATE SEEN.
000490*  09/14/93  RWP   D-1504    REGION TABLE RAISED FROM 10 TO 25
000500*                            ENTRIES - NEW SALES TERRITORIES ADDED.
000510*  03/02/95  RWP   D-1551    DISTINCT CUSTOMER COUNT PER DAY ADDED
000520*                            TO THE DAILY TREND TABLE.
000530*  01/06/98  JMP   Y2K-0042  YEAR 2000 REMEDIATION - REPLACED TWO
000540*                            DIGIT YEAR FROM ACCEPT FROM DATE WITH
000550*                            CENTURY WINDOW LOGIC.  DATE COMPARES
000560*                            IN 3600-FIND-PEAK-DAY USE THE ISO TEXT
000570*                            FORM SO THEY WERE NOT Y2K AT RISK.
000580*  11/30/99  JMP   Y2K-0042  Y2K FINAL SIGN-OFF.
000590*  07/19/02  DNK   D-1690    TOP-5 LISTS NOW BOUNDED TO 5 ROWS
000600*                            WRITTEN TO SALAGG - FULL SORTED TABLE
000610*                            IS STILL KEPT IN STORAGE FOR AUDIT.
000620*  05/11/07  DNK   D-1747    AGG-OUT OPEN CHANGED TO EXTEND SO THIS
000630*                            STEP APPENDS AFTER SALENR02 INSTEAD OF
000640*                            OVERWRITING ITS ENRICHMENT SUMMARY.
000650*****************************************************************
000660*
000670       ENVIRONMENT DIVISION.
000680       CONFIGURATION SECTION.
000690       SPECIAL-NAMES.
000700           C01 IS TOP-OF-FORM
000710           CLASS NUMERIC-CLASS IS "0123456789".
000720*
000730       INPUT-OUTPUT SECTION.
000740       FILE-CONTROL.
000750*
000760           SELECT VALID-IN
000770               ASSIGN TO SALVALD
000780               ORGANIZATION IS LINE SEQUENTIAL.
000790*
000800           SELECT AGG-OUT
000810               ASSIGN TO SALAGG
000820               ORGANIZATION IS LINE SEQUENTIAL.
000830*
000840       DATA DIVISION.
000850       FILE SECTION.
000860*
000870       FD  VALID-IN
000880           LABEL RECORD IS OMITTED
000890           RECORD CONTAINS 120 CHARACTERS
000900           DATA RECORD IS VALID-TRANS-REC.
000910*
000920       01  VALID-TRANS-REC.
000930           05  VT-TRANS-ID             PIC X(6).
000940           05  VT-TRANS-DATE           PIC X(10).
000950           05  VT-PRODUCT-ID           PIC X(6).
000960           05  VT-PRODUCT-NAME         PIC X(30).
000970           05  VT-QUANTITY             PIC S9(5)      COMP-3.
000980           05  VT-UNIT-PRICE           PIC S9(7)V99   COMP-3.
000990           05  VT-CUSTOMER-ID          PIC X(6).
001000           05  VT-REGION               PIC X(10).
001010           05  FILLER                  PIC X(53)      VALUE SPACES.
001020*
001030       FD  AGG-OUT
001040           LABEL RECORD IS OMITTED
001050           RECORD CONTAINS 150 CHARACTERS
001060           DATA RECORD IS AGG-REC.
001070*
001080       01  AGG-REC.
001090           05  AGG-REC-TYPE            PIC X.
001100               88  AGG-REGION                 VALUE 'R'.
001110               88  AGG-TOP-PRODUCT            VALUE 'P'.
001120               88  AGG-TOP-CUSTOMER           VALUE 'C'.
001130               88  AGG-DAILY-TREND            VALUE 'D'.
001140               88  AGG-LOW-PERFORMER          VALUE 'L'.
001150               88  AGG-GRAND-TOTAL            VALUE 'G'.
001160               88  AGG-PEAK-DAY               VALUE 'K'.
001170           05  AGG-REGION-DATA.
001180               10  AGG-R-NAME              PIC X(10).
001190               10  AGG-R-SALES             PIC S9(9)V99   COMP-3.
001200               10  AGG-R-PCT               PIC 9(3)V99    COMP-3.
001210               10  AGG-R-TRANS-CTR         PIC 9(7)       COMP-3.
001220               10  FILLER                  PIC X(30)      VALUE SPACES.
001230           05  AGG-PRODUCT-DATA REDEFINES AGG-REGION-DATA.
001240               10  AGG-P-NAME              PIC X(30).
001250               10  AGG-P-QTY               PIC 9(7)       COMP-3.
001260               10  AGG-P-REVENUE           PIC S9(9)V99   COMP-3.
001270           05  AGG-CUSTOMER-DATA REDEFINES AGG-REGION-DATA.
001280               10  AGG-C-CUST-ID           PIC X(6).
001290               10  AGG-C-SPENT             PIC S9(9)V99   COMP-3.
001300               10  AGG-C-ORDER-CTR         PIC 9(7)       COMP-3.
001310               10  AGG-C-AVG-ORDER         PIC S9(7)V99   COMP-3.
001320               10  FILLER                  PIC X(24)      VALUE SPACES.
001330           05  AGG-DATE-DATA REDEFINES AGG-REGION-DATA.
001340               10  AGG-D-DATE              PIC X(10).
001350               10  AGG-D-REVENUE           PIC S9(9)V99   COMP-3.
001360               10  AGG-D-TRANS-CTR         PIC 9(7)       COMP-3.
001370               10  AGG-D-CUST-CTR          PIC 9(5)       COMP-3.
001380               10  FILLER                  PIC X(19)      VALUE SPACES.
001390           05  AGG-GRAND-DATA REDEFINES AGG-REGION-DATA.
001400               10  AGG-G-REVENUE           PIC S9(11)V99  COMP-3.
001410               10  AGG-G-TRANS-CTR         PIC 9(9)       COMP-3.
001420               10  AGG-G-AVG-ORDER         PIC S9(9)V99   COMP-3.
001430               10  AGG-G-DATE-MIN          PIC X(10).
001440               10  AGG-G-DATE-MAX          PIC X(10).
001450               10  FILLER                  PIC X(11)      VALUE SPACES.
001460           05  FILLER                  PIC X(99)          VALUE SPACES.
001470*
001480       WORKING-STORAGE SECTION.
001490*
001500       01  WORK-AREA.
001510           05  MORE-RECS               PIC XXX             VALUE 'YES'.
001520           05  C-GT-REC-CTR            PIC 9(9)     COMP   VALUE ZERO.
001530           05  C-GT-REVENUE            PIC S9(11)V99       VALUE ZERO.
001540           05  WS-LOW-THRESHOLD        PIC 9(5)     COMP   VALUE 14.
001550           05  WS-SUB-1                PIC 9(4)     COMP   VALUE ZERO.
001560           05  WS-SUB-2                PIC 9(4)     COMP   VALUE ZERO.
001570           05  WS-SUB-3                PIC 9(4)     COMP   VALUE ZERO.
001580           05  WS-SWAP-SW              PIC X               VALUE 'N'.
001590               88  A-SWAP-WAS-MADE             VALUE 'Y'.
001600           05  FILLER                  PIC X(5)            VALUE SPACES.
001610*
001620       01  WS-AMOUNT-WORK.
001630           05  WS-AMOUNT               PIC S9(9)V99        VALUE ZERO.
001640           05  FILLER                  PIC X(4)            VALUE SPACES.
001650*
001660       01  REGION-TABLE.
001670           05  REG-TBL-ENTRY   OCCURS 25 TIMES
001680                                INDEXED BY REG-IDX.
001690               10  RT-REGION-NAME          PIC X(10)       VALUE SPACES.
001700               10  RT-SALES                PIC S9(9)V99    VALUE ZERO.
001710               10  RT-TRANS-CTR            PIC 9(7) COMP   VALUE ZERO.
001720               10  RT-PCT                  PIC 9(3)V99     VALUE ZERO.
001730               10  FILLER                  PIC X(5)        VALUE SPACES.
001740       77  WS-REGION-COUNT                 PIC 9(4) COMP   VALUE ZERO.
001750*
001760       01  PRODUCT-TABLE.
001770           05  PRD-TBL-ENTRY   OCCURS 300 TIMES
001780                                INDEXED BY PRD-IDX.
001790               10  PD-NAME                 PIC X(30)       VALUE SPACES.
001800               10  PD-QTY                  PIC 9(7) COMP   VALUE ZERO.
001810               10  PD-REVENUE              PIC S9(9)V99    VALUE ZERO.
001820               10  FILLER                  PIC X(5)        VALUE SPACES.
001830       77  WS-PRODUCT-COUNT                PIC 9(4) COMP   VALUE ZERO.
001840*
001850       01  CUSTOMER-TABLE.
001860           05  CUS-TBL-ENTRY   OCCURS 300 TIMES
001870                                INDEXED BY CUS-IDX.
001880               10  CU-CUST-ID              PIC X(6)        VALUE SPACES.
001890               10  CU-SPENT                PIC S9(9)V99    VALUE ZERO.
001900               10  CU-ORDER-CTR            PIC 9(7) COMP   VALUE ZERO.
001910               10  CU-AVG-ORDER            PIC S9(7)V99    VALUE ZERO.
001920               10  FILLER                  PIC X(5)        VALUE SPACES.
001930       77  WS-CUSTOMER-COUNT               PIC 9(4) COMP   VALUE ZERO.
001940*
001950       01  DATE-TABLE.
001960           05  DT-TBL-ENTRY    OCCURS 400 TIMES
001970                                INDEXED BY DT-IDX.
001980               10  DA-DATE                 PIC X(10)       VALUE SPACES.
001990               10  DA-REVENUE              PIC S9(9)V99    VALUE ZERO.
002000               10  DA-TRANS-CTR            PIC 9(7) COMP   VALUE ZERO.
002010               10  DA-CUST-LIST OCCURS 50 TIMES
002020                                PIC X(6)                   VALUE SPACES.
002030               10  DA-CUST-CTR             PIC 9(5) COMP   VALUE ZERO.
002040               10  FILLER                  PIC X(5)        VALUE SPACES.
002050       77  WS-DATE-COUNT                    PIC 9(4) COMP  VALUE ZERO.
002060*
002070       01  WS-PEAK-DAY.
002080           05  WS-PEAK-DATE            PIC X(10)           VALUE SPACES.
002090           05  WS-PEAK-REVENUE         PIC S9(9)V99        VALUE ZERO.
002100           05  WS-PEAK-TRANS-CTR       PIC 9(7)     COMP   VALUE ZERO.
002110           05  FILLER                  PIC X(5)            VALUE SPACES.
002120*
002130       01  WS-CUST-CHK.
002140           05  WS-ALREADY-SEEN         PIC X               VALUE 'N'.
002150               88  CUST-ALREADY-SEEN           VALUE 'Y'.
002160           05  FILLER                  PIC X(4)            VALUE SPACES.
002170*
002180       01  WS-REGION-HOLD.
002190           05  FILLER                  PIC X(10)           VALUE SPACES.
002200           05  FILLER                  PIC S9(9)V99        VALUE ZERO.
002210           05  FILLER                  PIC 9(7)     COMP   VALUE ZERO.
002220           05  FILLER                  PIC 9(3)V99         VALUE ZERO.
002230           05  FILLER                  PIC X(5)            VALUE SPACES.
002240*
002250       01  WS-PRODUCT-HOLD.
002260           05  FILLER                  PIC X(30)           VALUE SPACES.
002270           05  FILLER                  PIC 9(7)     COMP   VALUE ZERO.
002280           05  FILLER                  PIC S9(9)V99        VALUE ZERO.
002290           05  FILLER                  PIC X(5)            VALUE SPACES.
002300*
002310       01  WS-CUSTOMER-HOLD.
002320           05  FILLER                  PIC X(6)            VALUE SPACES.
002330           05  FILLER                  PIC S9(9)V99        VALUE ZERO.
002340           05  FILLER                  PIC 9(7)     COMP   VALUE ZERO.
002350           05  FILLER                  PIC S9(7)V99        VALUE ZERO.
002360           05  FILLER                  PIC X(5)            VALUE SPACES.
002370*
002380       01  WS-DATE-HOLD.
002390           05  FILLER                  PIC X(10)           VALUE SPACES.
002400           05  FILLER                  PIC S9(9)V99        VALUE ZERO.
002410           05  FILLER                  PIC 9(7)     COMP   VALUE ZERO.
002420           05  FILLER                  PIC X(6) OCCURS 50 TIMES
002430                                                            VALUE SPACES.
002440           05  FILLER                  PIC 9(5)     COMP   VALUE ZERO.
002450           05  FILLER                  PIC X(5)            VALUE SPACES.
002460*
002470       PROCEDURE DIVISION.
002480*
002490       0000-SALANL03.
002500*
002510           PERFORM 1000-INIT.
002520           PERFORM 2000-MAINLINE UNTIL MORE-RECS = 'NO'.
002530           PERFORM 3000-CLOSING.
002540           STOP RUN.
002550*
002560       1000-INIT.
002570*
002580           OPEN INPUT VALID-IN.
002590           OPEN EXTEND AGG-OUT.
002600           PERFORM 9000-READ.
002610*
002620       2000-MAINLINE.
002630*
002640           PERFORM 2200-ACCUM-GRAND.
002650           PERFORM 2300-ACCUM-REGION.
002660           PERFORM 2400-ACCUM-PRODUCT.
002670           PERFORM 2500-ACCUM-CUSTOMER.
002680           PERFORM 2600-ACCUM-DATE.
002690           PERFORM 9000-READ.
002700*
002710       2200-ACCUM-GRAND.
002720*
002730           COMPUTE WS-AMOUNT = VT-QUANTITY * VT-UNIT-PRICE.
002740           ADD WS-AMOUNT TO C-GT-REVENUE.
002750           ADD 1 TO C-GT-REC-CTR.
002760*
002770       2300-ACCUM-REGION.
002780*
002790           MOVE 'N' TO WS-SWAP-SW.
002800           PERFORM 2310-FIND-REGION
002810               VARYING REG-IDX FROM 1 BY 1
002820               UNTIL REG-IDX > WS-REGION-COUNT
002830                  OR A-SWAP-WAS-MADE.
002840           IF NOT A-SWAP-WAS-MADE
002850               ADD 1 TO WS-REGION-COUNT
002860               SET REG-IDX TO WS-REGION-COUNT
002870               MOVE VT-REGION TO RT-REGION-NAME (REG-IDX)
002880           END-IF.
002890           ADD WS-AMOUNT TO RT-SALES (REG-IDX).
002900           ADD 1 TO RT-TRANS-CTR (REG-IDX).
002910*
002920       2310-FIND-REGION.
002930*
002940           IF RT-REGION-NAME (REG-IDX) = VT-REGION
002950               MOVE 'Y' TO WS-SWAP-SW
002960           END-IF.
002970*
002980       2400-ACCUM-PRODUCT.
002990*
003000           MOVE 'N' TO WS-SWAP-SW.
003010           PERFORM 2410-FIND-PRODUCT
003020               VARYING PRD-IDX FROM 1 BY 1
003030               UNTIL PRD-IDX > WS-PRODUCT-COUNT
003040                  OR A-SWAP-WAS-MADE.
003050           IF NOT A-SWAP-WAS-MADE
003060               ADD 1 TO WS-PRODUCT-COUNT
003070               SET PRD-IDX TO WS-PRODUCT-COUNT
003080               MOVE VT-PRODUCT-NAME TO PD-NAME (PRD-IDX)
003090           END-IF.
003100           ADD VT-QUANTITY TO PD-QTY (PRD-IDX).
003110           ADD WS-AMOUNT   TO PD-REVENUE (PRD-IDX).
003120*
003130       2410-FIND-PRODUCT.
003140*
003150           IF PD-NAME (PRD-IDX) = VT-PRODUCT-NAME
003160               MOVE 'Y' TO WS-SWAP-SW
003170           END-IF.
003180*
003190       2500-ACCUM-CUSTOMER.
003200*
003210           MOVE 'N' TO WS-SWAP-SW.
003220           PERFORM 2510-FIND-CUSTOMER
003230               VARYING CUS-IDX FROM 1 BY 1
003240               UNTIL CUS-IDX > WS-CUSTOMER-COUNT
003250                  OR A-SWAP-WAS-MADE.
003260           IF NOT A-SWAP-WAS-MADE
003270               ADD 1 TO WS-CUSTOMER-COUNT
003280               SET CUS-IDX TO WS-CUSTOMER-COUNT
003290               MOVE VT-CUSTOMER-ID TO CU-CUST-ID (CUS-IDX)
003300           END-IF.
003310           ADD WS-AMOUNT TO CU-SPENT (CUS-IDX).
003320           ADD 1 TO CU-ORDER-CTR (CUS-IDX).
003330*
003340       2510-FIND-CUSTOMER.
003350*
003360           IF CU-CUST-ID (CUS-IDX) = VT-CUSTOMER-ID
003370               MOVE 'Y' TO WS-SWAP-SW
003380           END-IF.
003390*
003400       2600-ACCUM-DATE.
003410*
003420           MOVE 'N' TO WS-SWAP-SW.
003430           PERFORM 2610-FIND-DATE
003440               VARYING DT-IDX FROM 1 BY 1
003450               UNTIL DT-IDX > WS-DATE-COUNT
003460                  OR A-SWAP-WAS-MADE.
003470           IF NOT A-SWAP-WAS-MADE
003480               ADD 1 TO WS-DATE-COUNT
003490               SET DT-IDX TO WS-DATE-COUNT
003500               MOVE VT-TRANS-DATE TO DA-DATE (DT-IDX)
003510           END-IF.
003520           ADD WS-AMOUNT TO DA-REVENUE (DT-IDX).
003530           ADD 1 TO DA-TRANS-CTR (DT-IDX).
003540           PERFORM 2620-MARK-CUSTOMER-FOR-DAY.
003550*
003560       2610-FIND-DATE.
003570*
003580           IF DA-DATE (DT-IDX) = VT-TRANS-DATE
003590               MOVE 'Y' TO WS-SWAP-SW
003600               SET WS-SUB-1 TO DT-IDX
003610               SET DT-IDX TO WS-SUB-1
003620           END-IF.
003630*
003640       2620-MARK-CUSTOMER-FOR-DAY.
003650*
003660           MOVE 'N' TO WS-ALREADY-SEEN.
003670           IF DA-CUST-CTR (DT-IDX) > ZERO
003680               PERFORM 2630-SCAN-CUST-LIST
003690                   VARYING WS-SUB-2 FROM 1 BY 1
003700                   UNTIL WS-SUB-2 > DA-CUST-CTR (DT-IDX)
003710                      OR CUST-ALREADY-SEEN
003720           END-IF.
003730           IF NOT CUST-ALREADY-SEEN
003740              AND DA-CUST-CTR (DT-IDX) < 50
003750               ADD 1 TO DA-CUST-CTR (DT-IDX)
003760               MOVE VT-CUSTOMER-ID
003770                   TO DA-CUST-LIST (DT-IDX, DA-CUST-CTR (DT-IDX))
003780           END-IF.
003790*
003800       2630-SCAN-CUST-LIST.
003810*
003820           IF DA-CUST-LIST (DT-IDX, WS-SUB-2) = VT-CUSTOMER-ID
003830               MOVE 'Y' TO WS-ALREADY-SEEN
003840           END-IF.
003850*
003860       3000-CLOSING.
003870*
003880           PERFORM 3200-CALC-REGION-PCT.
003890           PERFORM 3210-SORT-REGION-TABLE.
003900           PERFORM 3300-SORT-PRODUCT-DESC.
003910           PERFORM 3400-BUILD-LOW-PERFORMERS THRU 3400-EXIT.
003920           PERFORM 3500-CALC-CUST-AVG.
003930           PERFORM 3510-SORT-CUSTOMER-DESC.
003940           PERFORM 3600-FIND-PEAK-DAY THRU 3600-EXIT.
003950           PERFORM 3700-WRITE-REGION-ROWS.
003960           PERFORM 3710-WRITE-TOP-PRODUCT-ROWS.
003970           PERFORM 3720-WRITE-LOW-PERFORMER-ROWS.
003980           PERFORM 3730-WRITE-TOP-CUSTOMER-ROWS.
003990           PERFORM 3740-WRITE-DAILY-TREND-ROWS.
004000           PERFORM 3750-WRITE-PEAK-DAY-ROW.
004010           PERFORM 3760-WRITE-GRAND-TOTAL-ROW.
004020           CLOSE VALID-IN.
004030           CLOSE AGG-OUT.
004040*
004050       3200-CALC-REGION-PCT.
004060*
004070           PERFORM 3205-CALC-ONE-REGION-PCT
004080               VARYING REG-IDX FROM 1 BY 1
004090               UNTIL REG-IDX > WS-REGION-COUNT.
004100*
004110       3205-CALC-ONE-REGION-PCT.
004120*
004130           IF C-GT-REVENUE = ZERO
004140               MOVE ZERO TO RT-PCT (REG-IDX)
004150           ELSE
004160               COMPUTE RT-PCT (REG-IDX) ROUNDED =
004170                   (RT-SALES (REG-IDX) / C-GT-REVENUE) * 100
004180           END-IF.
004190*
004200       3210-SORT-REGION-TABLE.
004210*
004220*          HOUSE BUBBLE SORT - DESCENDING BY SALES.  NO SORT VERB.
004230           IF WS-REGION-COUNT > 1
004240               PERFORM 3220-REGION-PASS
004250                   VARYING WS-SUB-1 FROM 1 BY 1
004260                   UNTIL WS-SUB-1 >= WS-REGION-COUNT
004270           END-IF.
004280*
004290       3220-REGION-PASS.
004300*
004310           PERFORM 3225-REGION-COMPARE
004320               VARYING WS-SUB-2 FROM 1 BY 1
004330               UNTIL WS-SUB-2 > WS-REGION-COUNT - WS-SUB-1.
004340*
004350       3225-REGION-COMPARE.
004360*
004370           SET WS-SUB-3 TO WS-SUB-2.
004380           ADD 1 TO WS-SUB-3.
004390           SET REG-IDX TO WS-SUB-2.
004400           IF RT-SALES (WS-SUB-2) < RT-SALES (WS-SUB-3)
004410               PERFORM 3230-SWAP-REGIONS
004420           END-IF.
004430*
004440       3230-SWAP-REGIONS.
004450*
004460           MOVE REG-TBL-ENTRY (WS-SUB-2) TO WS-REGION-HOLD.
004470           MOVE REG-TBL-ENTRY (WS-SUB-3) TO REG-TBL-ENTRY (WS-SUB-2).
004480           MOVE WS-REGION-HOLD TO REG-TBL-ENTRY (WS-SUB-3).
004490*
004500       3300-SORT-PRODUCT-DESC.
004510*
004520*          HOUSE BUBBLE SORT - DESCENDING BY QUANTITY.
004530           IF WS-PRODUCT-COUNT > 1
004540               PERFORM 3310-PRODUCT-PASS
004550                   VARYING WS-SUB-1 FROM 1 BY 1
004560                   UNTIL WS-SUB-1 >= WS-PRODUCT-COUNT
004570           END-IF.
004580*
004590       3310-PRODUCT-PASS.
004600*
004610           PERFORM 3315-PRODUCT-COMPARE
004620               VARYING WS-SUB-2 FROM 1 BY 1
004630               UNTIL WS-SUB-2 > WS-PRODUCT-COUNT - WS-SUB-1.
004640*
004650       3315-PRODUCT-COMPARE.
004660*
004670           SET WS-SUB-3 TO WS-SUB-2.
004680           ADD 1 TO WS-SUB-3.
004690           IF PD-QTY (WS-SUB-2) < PD-QTY (WS-SUB-3)
004700               MOVE PRD-TBL-ENTRY (WS-SUB-2) TO WS-PRODUCT-HOLD
004710               MOVE PRD-TBL-ENTRY (WS-SUB-3) TO PRD-TBL-ENTRY (WS-SUB-2)
004720               MOVE WS-PRODUCT-HOLD TO PRD-TBL-ENTRY (WS-SUB-3)
004730           END-IF.
004740*
004750       3400-BUILD-LOW-PERFORMERS.
004760*
004770*          LOW PERFORMERS ARE PRODUCTS BELOW THE THRESHOLD, LISTED
004780*          ASCENDING.  THE PRODUCT TABLE IS ALREADY SORTED
004790*          DESCENDING, SO WE SCAN FROM THE BOTTOM UP.
004800*
004810*          02/27/89 TLH D-1362 - RECODED TO THE SHOP'S NUMBERED
004820*          PARAGRAPH / GO TO EXIT STYLE - NO SENSE DRIVING THE SCAN
004830*          WHEN THE PRODUCT TABLE NEVER LOADED ANY ROWS.
004840           IF WS-PRODUCT-COUNT = ZERO
004850               GO TO 3400-EXIT
004860           END-IF.
004870           PERFORM 3410-COPY-LOW-ENTRY
004880               VARYING WS-SUB-1 FROM WS-PRODUCT-COUNT BY -1
004890               UNTIL WS-SUB-1 < 1.
004900*
004910       3400-EXIT.
004920           EXIT.
004930*
004940       3410-COPY-LOW-ENTRY.
004950*
004960           IF PD-QTY (WS-SUB-1) < WS-LOW-THRESHOLD
004970               MOVE SPACES TO AGG-REC
004980               MOVE 'L' TO AGG-REC-TYPE
004990               MOVE PD-NAME (WS-SUB-1)     TO AGG-P-NAME
005000               MOVE PD-QTY (WS-SUB-1)      TO AGG-P-QTY
005010               MOVE PD-REVENUE (WS-SUB-1)  TO AGG-P-REVENUE
005020               WRITE AGG-REC
005030           END-IF.
005040*
005050       3500-CALC-CUST-AVG.
005060*
005070           PERFORM 3505-CALC-ONE-CUST-AVG
005080               VARYING CUS-IDX FROM 1 BY 1
005090               UNTIL CUS-IDX > WS-CUSTOMER-COUNT.
005100*
005110       3505-CALC-ONE-CUST-AVG.
005120*
005130           IF CU-ORDER-CTR (CUS-IDX) = ZERO
005140               MOVE ZERO TO CU-AVG-ORDER (CUS-IDX)
005150           ELSE
005160               COMPUTE CU-AVG-ORDER (CUS-IDX) ROUNDED =
005170                   CU-SPENT (CUS-IDX) / CU-ORDER-CTR (CUS-IDX)
005180           END-IF.
005190*
005200       3510-SORT-CUSTOMER-DESC.
005210*
005220*          HOUSE BUBBLE SORT - DESCENDING BY TOTAL SPENT.
005230           IF WS-CUSTOMER-COUNT > 1
005240               PERFORM 3520-CUSTOMER-PASS
005250                   VARYING WS-SUB-1 FROM 1 BY 1
005260                   UNTIL WS-SUB-1 >= WS-CUSTOMER-COUNT
005270           END-IF.
005280*
005290       3520-CUSTOMER-PASS.
005300*
005310           PERFORM 3525-CUSTOMER-COMPARE
005320               VARYING WS-SUB-2 FROM 1 BY 1
005330               UNTIL WS-SUB-2 > WS-CUSTOMER-COUNT - WS-SUB-1.
005340*
005350       3525-CUSTOMER-COMPARE.
005360*
005370           SET WS-SUB-3 TO WS-SUB-2.
005380           ADD 1 TO WS-SUB-3.
005390           IF CU-SPENT (WS-SUB-2) < CU-SPENT (WS-SUB-3)
005400               MOVE CUS-TBL-ENTRY (WS-SUB-2) TO WS-CUSTOMER-HOLD
005410               MOVE CUS-TBL-ENTRY (WS-SUB-3) TO CUS-TBL-ENTRY (WS-SUB-2)
005420               MOVE WS-CUSTOMER-HOLD TO CUS-TBL-ENTRY (WS-SUB-3)
005430           END-IF.
005440*
005450       3600-FIND-PEAK-DAY.
005460*
005470*          THE DATE TABLE IS BUILT IN ARRIVAL ORDER, WHICH IS NOT
005480*          NECESSARILY CHRONOLOGICAL, SO IT IS SORTED ASCENDING BY
005490*          DATE TEXT FIRST (ISO YYYY-MM-DD SORTS CORRECTLY AS TEXT).
005500*
005510*          02/27/89 TLH D-1362 - SAME GO TO EXIT GUARD AS 3400 ABOVE -
005520*          SKIP THE SORT AND SCAN ENTIRELY WHEN NO DAILY ROWS EXIST.
005530           IF WS-DATE-COUNT = ZERO
005540               GO TO 3600-EXIT
005550           END-IF.
005560           PERFORM 3610-SORT-DATE-TABLE THRU 3610-EXIT.
005570           MOVE ZERO TO WS-PEAK-REVENUE.
005580           MOVE SPACES TO WS-PEAK-DATE.
005590           PERFORM 3620-CHECK-ONE-DAY
005600               VARYING DT-IDX FROM 1 BY 1
005610               UNTIL DT-IDX > WS-DATE-COUNT.
005620*
005630       3600-EXIT.
005640           EXIT.
005650*
005660       3610-SORT-DATE-TABLE.
005670*
005680           IF WS-DATE-COUNT > 1
005690               PERFORM 3611-DATE-PASS
005700                   VARYING WS-SUB-1 FROM 1 BY 1
005710                   UNTIL WS-SUB-1 >= WS-DATE-COUNT
005720           END-IF.
005730*
005740       3610-EXIT.
005750           EXIT.
005760*
005770       3611-DATE-PASS.
005780*
005790           PERFORM 3612-DATE-COMPARE
005800               VARYING WS-SUB-2 FROM 1 BY 1
005810               UNTIL WS-SUB-2 > WS-DATE-COUNT - WS-SUB-1.
005820*
005830       3612-DATE-COMPARE.
005840*
005850           SET WS-SUB-3 TO WS-SUB-2.
005860           ADD 1 TO WS-SUB-3.
005870           IF DA-DATE (WS-SUB-2) > DA-DATE (WS-SUB-3)
005880               MOVE DT-TBL-ENTRY (WS-SUB-2) TO WS-DATE-HOLD
005890               MOVE DT-TBL-ENTRY (WS-SUB-3) TO DT-TBL-ENTRY (WS-SUB-2)
005900               MOVE WS-DATE-HOLD TO DT-TBL-ENTRY (WS-SUB-3)
005910           END-IF.
005920*
005930       3620-CHECK-ONE-DAY.
005940*
005950*          STRICTLY GREATER THAN KEEPS THE EARLIER DATE ON A TIE
005960*          BECAUSE THE TABLE IS IN CHRONOLOGICAL ORDER.
005970           IF DA-REVENUE (DT-IDX) > WS-PEAK-REVENUE
005980               MOVE DA-DATE (DT-IDX)       TO WS-PEAK-DATE
005990               MOVE DA-REVENUE (DT-IDX)    TO WS-PEAK-REVENUE
006000               MOVE DA-TRANS-CTR (DT-IDX)  TO WS-PEAK-TRANS-CTR
006010           END-IF.
006020*
006030       3700-WRITE-REGION-ROWS.
006040*
006050           PERFORM 3705-WRITE-ONE-REGION
006060               VARYING REG-IDX FROM 1 BY 1
006070               UNTIL REG-IDX > WS-REGION-COUNT.
006080*
006090       3705-WRITE-ONE-REGION.
006100*
006110           MOVE SPACES TO AGG-REC.
006120           MOVE 'R' TO AGG-REC-TYPE.
006130           MOVE RT-REGION-NAME (REG-IDX)   TO AGG-R-NAME.
006140           MOVE RT-SALES (REG-IDX)         TO AGG-R-SALES.
006150           MOVE RT-PCT (REG-IDX)           TO AGG-R-PCT.
006160           MOVE RT-TRANS-CTR (REG-IDX)     TO AGG-R-TRANS-CTR.
006170           WRITE AGG-REC.
006180*
006190       3710-WRITE-TOP-PRODUCT-ROWS.
006200*
006210           SET WS-SUB-1 TO 5.
006220           IF WS-PRODUCT-COUNT < 5
006230               SET WS-SUB-1 TO WS-PRODUCT-COUNT
006240           END-IF.
006250           IF WS-SUB-1 > ZERO
006260               PERFORM 3715-WRITE-ONE-TOP-PRODUCT
006270                   VARYING PRD-IDX FROM 1 BY 1
006280                   UNTIL PRD-IDX > WS-SUB-1
006290           END-IF.
006300*
006310       3715-WRITE-ONE-TOP-PRODUCT.
006320*
006330           MOVE SPACES TO AGG-REC.
006340           MOVE 'P' TO AGG-REC-TYPE.
006350           MOVE PD-NAME (PRD-IDX)      TO AGG-P-NAME.
006360           MOVE PD-QTY (PRD-IDX)       TO AGG-P-QTY.
006370           MOVE PD-REVENUE (PRD-IDX)   TO AGG-P-REVENUE.
006380           WRITE AGG-REC.
006390*
006400       3720-WRITE-LOW-PERFORMER-ROWS.
006410*
006420*          LOW PERFORMER ROWS WERE ALREADY WRITTEN TO SALAGG BY
006430*          3400-BUILD-LOW-PERFORMERS - NOTHING FURTHER TO DO HERE.
006440*          PARAGRAPH KEPT SO THE CLOSING SEQUENCE READS TOP TO
006450*          BOTTOM IN REPORT SECTION ORDER.
006460           CONTINUE.
006470*
006480       3730-WRITE-TOP-CUSTOMER-ROWS.
006490*
006500           SET WS-SUB-1 TO 5.
006510           IF WS-CUSTOMER-COUNT < 5
006520               SET WS-SUB-1 TO WS-CUSTOMER-COUNT
006530           END-IF.
006540           IF WS-SUB-1 > ZERO
006550               PERFORM 3735-WRITE-ONE-TOP-CUSTOMER
006560                   VARYING CUS-IDX FROM 1 BY 1
006570                   UNTIL CUS-IDX > WS-SUB-1
006580           END-IF.
006590*
006600       3735-WRITE-ONE-TOP-CUSTOMER.
006610*
006620           MOVE SPACES TO AGG-REC.
006630           MOVE 'C' TO AGG-REC-TYPE.
006640           MOVE CU-CUST-ID (CUS-IDX)     TO AGG-C-CUST-ID.
006650           MOVE CU-SPENT (CUS-IDX)       TO AGG-C-SPENT.
006660           MOVE CU-ORDER-CTR (CUS-IDX)   TO AGG-C-ORDER-CTR.
006670           MOVE CU-AVG-ORDER (CUS-IDX)   TO AGG-C-AVG-ORDER.
006680           WRITE AGG-REC.
006690*
006700       3740-WRITE-DAILY-TREND-ROWS.
006710*
006720           PERFORM 3745-WRITE-ONE-DAY
006730               VARYING DT-IDX FROM 1 BY 1
006740               UNTIL DT-IDX > WS-DATE-COUNT.
006750*
006760       3745-WRITE-ONE-DAY.
006770*
006780           MOVE SPACES TO AGG-REC.
006790           MOVE 'D' TO AGG-REC-TYPE.
006800           MOVE DA-DATE (DT-IDX)        TO AGG-D-DATE.
006810           MOVE DA-REVENUE (DT-IDX)     TO AGG-D-REVENUE.
006820           MOVE DA-TRANS-CTR (DT-IDX)   TO AGG-D-TRANS-CTR.
006830           MOVE DA-CUST-CTR (DT-IDX)    TO AGG-D-CUST-CTR.
006840           WRITE AGG-REC.
006850*
006860       3750-WRITE-PEAK-DAY-ROW.
006870*
006880           MOVE SPACES TO AGG-REC.
006890           MOVE 'K' TO AGG-REC-TYPE.
006900           MOVE WS-PEAK-DATE        TO AGG-D-DATE.
006910           MOVE WS-PEAK-REVENUE     TO AGG-D-REVENUE.
006920           MOVE WS-PEAK-TRANS-CTR   TO AGG-D-TRANS-CTR.
006930           WRITE AGG-REC.
006940*
006950       3760-WRITE-GRAND-TOTAL-ROW.
006960*
006970           MOVE SPACES TO AGG-REC.
006980           MOVE 'G' TO AGG-REC-TYPE.
006990           MOVE C-GT-REVENUE  TO AGG-G-REVENUE.
007000           MOVE C-GT-REC-CTR  TO AGG-G-TRANS-CTR.
007010           IF C-GT-REC-CTR = ZERO
007020               MOVE ZERO TO AGG-G-AVG-ORDER
007030           ELSE
007040               COMPUTE AGG-G-AVG-ORDER ROUNDED =
007050                   C-GT-REVENUE / C-GT-REC-CTR
007060           END-IF.
007070           IF WS-DATE-COUNT > ZERO
007080               MOVE DA-DATE (1)             TO AGG-G-DATE-MIN
007090               MOVE DA-DATE (WS-DATE-COUNT) TO AGG-G-DATE-MAX
007100           END-IF.
007110           WRITE AGG-REC.
007120*
007130       9000-READ.
007140*
007150           READ VALID-IN
007160               AT END MOVE 'NO' TO MORE-RECS.
